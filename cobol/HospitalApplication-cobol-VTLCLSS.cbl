000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VTLCLSS.
000400 AUTHOR. R HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/91.
000700 DATE-COMPILED. 03/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    CALLED FROM CDSMAIN AFTER SYMANLZ.  CLASSIFIES THE FIVE
001300*    RECORDED VITAL SIGNS (HEART RATE, BLOOD PRESSURE,
001400*    TEMPERATURE, SPO2) INTO THE SHOP'S NAMED CATEGORIES AND
001500*    COUNTS THE NUMBER OF ABNORMAL FINDINGS AS EXAM RISK
001600*    FACTORS FOR RSKASM.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    03/18/91  JS   ORIGINAL PROGRAM - HEART RATE AND BP ONLY
002100*    10/05/91  JS   ADDED TEMPERATURE CLASSIFICATION
002200*    02/14/92  RH   ADDED SPO2 CLASSIFICATION
002300*    09/02/93  RH   ADDED HYPERTENSIVE CRISIS BUCKET PER NEW
002400*                   AHA THRESHOLDS
002500*    11/14/98  TGD  Y2K REVIEW - NO DATE MATH IN THIS PROGRAM,
002600*                   NO CHANGE REQUIRED
002700*    04/03/01  MM   REQUEST 4471 - EXAM-RISK-FACTOR COUNT NOW
002800*                   ALSO COUNTS ABNORMAL HEART RATE, NOT JUST BP
002900*    03/14/16  RH   REQUEST 6741 - REMOVED UNUSED PRINTER MNEMONIC,
003000*                   PROGRAM CALLS NO WRITE, C01 NOT NEEDED HERE
003100*    07/11/17  KP   REQUEST 6902 - 000-HOUSEKEEPING NOW BLANKS THE
003200*                   WHOLE RESULT BLOCK THROUGH VTL-RESULT-ALT
003300*                   INSTEAD OF FOUR SEPARATE MOVES, RENAMED FROM
003400*                   VTL-HR-BP-ALT SINCE IT COVERS THE WHOLE BLOCK
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  WS-MISC-COUNTERS.
004900     05  WS-RISK-FACTOR-COUNT        PIC 9(01) COMP.
005000
005100 LINKAGE SECTION.
005200 COPY PATREC.
005300
005400 01  VITAL-SIGN-CLASS-RESULT.
005500     05  VTL-HR-CLASS                PIC X(12).
005600         88  HR-BRADYCARDIA              VALUE "BRADYCARDIA".
005700         88  HR-TACHYCARDIA              VALUE "TACHYCARDIA".
005800         88  HR-NORMAL                   VALUE "NORMAL".
005900     05  VTL-BP-CLASS                PIC X(20).
006000         88  BP-HYPERTENSIVE-CRISIS      VALUE "HYPERTENSIVE CRISIS".
006100         88  BP-HYPERTENSION             VALUE "HYPERTENSION".
006200         88  BP-ELEVATED                 VALUE "ELEVATED".
006300         88  BP-NORMAL                   VALUE "NORMAL".
006400     05  VTL-TEMP-CLASS              PIC X(12).
006500         88  TEMP-FEVER                  VALUE "FEVER".
006600         88  TEMP-HYPOTHERMIA            VALUE "HYPOTHERMIA".
006700         88  TEMP-NORMAL                 VALUE "NORMAL".
006800     05  VTL-SPO2-CLASS              PIC X(06).
006900         88  SPO2-NORMAL                 VALUE "NORMAL".
007000         88  SPO2-LOW                    VALUE "LOW".
007100     05  VTL-EXAM-RISK-FACTORS       PIC 9(01).
007200
007300* ALTERNATE ALPHA VIEW OF THE RESULT AREA, USED TO CLEAR THE
007400* WHOLE BLOCK WITH ONE MOVE IN 000-HOUSEKEEPING
007500 01  VTL-RESULT-ALT REDEFINES VITAL-SIGN-CLASS-RESULT.
007600     05  FILLER                      PIC X(32).
007700     05  FILLER                      PIC X(19).
007800
007900 PROCEDURE DIVISION USING PATIENT-INTAKE-REC,
008000                           VITAL-SIGN-CLASS-RESULT.
008100
008200 000-HOUSEKEEPING.
008300     MOVE SPACES TO VTL-RESULT-ALT.
008400     MOVE ZERO TO WS-RISK-FACTOR-COUNT.
008500 000-EXIT.
008600     EXIT.
008700
008800 100-CLASSIFY-VITALS.
008900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009000     PERFORM 200-CLASSIFY-HEART-RATE THRU 200-EXIT.
009100     PERFORM 300-CLASSIFY-BLOOD-PRESS THRU 300-EXIT.
009200     PERFORM 400-CLASSIFY-TEMPERATURE THRU 400-EXIT.
009300     PERFORM 500-CLASSIFY-SPO2 THRU 500-EXIT.
009400     MOVE WS-RISK-FACTOR-COUNT TO VTL-EXAM-RISK-FACTORS.
009500 100-EXIT.
009600     EXIT.
009700
009800 200-CLASSIFY-HEART-RATE.
009900     IF PAT-HEART-RATE < 60
010000         MOVE "BRADYCARDIA" TO VTL-HR-CLASS
010100         ADD +1 TO WS-RISK-FACTOR-COUNT
010200     ELSE
010300         IF PAT-HEART-RATE > 100
010400             MOVE "TACHYCARDIA" TO VTL-HR-CLASS
010500             ADD +1 TO WS-RISK-FACTOR-COUNT
010600         ELSE
010700             MOVE "NORMAL" TO VTL-HR-CLASS.
010800 200-EXIT.
010900     EXIT.
011000
011100 300-CLASSIFY-BLOOD-PRESS.
011200     IF PAT-BP-SYS >= 180 OR PAT-BP-DIA >= 120
011300         MOVE "HYPERTENSIVE CRISIS" TO VTL-BP-CLASS
011400         ADD +1 TO WS-RISK-FACTOR-COUNT
011500     ELSE
011600         IF PAT-BP-SYS >= 140 OR PAT-BP-DIA >= 90
011700             MOVE "HYPERTENSION" TO VTL-BP-CLASS
011800             ADD +1 TO WS-RISK-FACTOR-COUNT
011900         ELSE
012000             IF PAT-BP-SYS >= 130 OR PAT-BP-DIA >= 80
012100                 MOVE "ELEVATED" TO VTL-BP-CLASS
012200                 ADD +1 TO WS-RISK-FACTOR-COUNT
012300             ELSE
012400                 MOVE "NORMAL" TO VTL-BP-CLASS.
012500 300-EXIT.
012600     EXIT.
012700
012800 400-CLASSIFY-TEMPERATURE.
012900     IF PAT-TEMP >= 100.4
013000         MOVE "FEVER" TO VTL-TEMP-CLASS
013100     ELSE
013200         IF PAT-TEMP <= 95.0 AND PAT-TEMP > 0
013300             MOVE "HYPOTHERMIA" TO VTL-TEMP-CLASS
013400         ELSE
013500             MOVE "NORMAL" TO VTL-TEMP-CLASS.
013600 400-EXIT.
013700     EXIT.
013800
013900 500-CLASSIFY-SPO2.
014000     IF PAT-SPO2 >= 95
014100         MOVE "NORMAL" TO VTL-SPO2-CLASS
014200     ELSE
014300         MOVE "LOW" TO VTL-SPO2-CLASS.
014400 500-EXIT.
014500     EXIT.
014600
014700 900-MAINLINE.
014800     PERFORM 100-CLASSIFY-VITALS THRU 100-EXIT.
014900     GOBACK.
