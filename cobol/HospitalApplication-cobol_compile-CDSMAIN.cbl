000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CDSMAIN.
000400 AUTHOR. R HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    NIGHTLY CLINICAL DECISION SUPPORT BATCH.  READS ONE INTAKE
001300*    RECORD PER PATIENT FROM PATIENT-FILE, DRIVES THE SEVEN
001400*    REASONING UNITS (SYMANLZ/VTLCLSS/LABINTP/DXSCORE/TRMTPLN/
001500*    RXDRAFT/RSKASM) AGAINST IT IN ORDER, WRITES THE RESULT TO
001600*    ASSESSMENT-FILE AND PRINTS THE CLINICAL SUMMARY REPORT.
001700*    THIS IS THE ONLY PROGRAM IN THE JOB THAT ISSUES CALLS -
001800*    THE SEVEN REASONING UNITS ARE STAND-ALONE AND DO NOT CALL
001900*    ONE ANOTHER.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    03/11/91  JS   ORIGINAL PROGRAM - DROVE SYMANLZ AND VTLCLSS
002400*                   ONLY, NO REPORT, ASSESSMENT RECORD WRITTEN
002500*                   DIRECT FROM VTLCLSS OUTPUT
002600*    04/09/91  JS   ADDED CALL TO LABINTP
002700*    03/02/94  JS   ADDED CALLS TO DXSCORE, TRMTPLN, RXDRAFT AND
002800*                   RSKASM - FULL SEVEN-UNIT CHAIN NOW IN PLACE
002900*    04/02/94  JS   ADDED PAGED CLINICAL SUMMARY REPORT (PATRPT),
003000*                   132 COLUMNS, HEADER/DETAIL/TOTALS PAGES
003100*    09/02/93  RH   ADDED END-OF-RUN CONTROL TOTALS PAGE
003200*    11/14/98  TGD  Y2K REVIEW - WS-DATE IS 6-BYTE YYMMDD FROM
003300*                   ACCEPT FROM DATE, PRINTED ON REPORT HEADER
003400*                   ONLY, NOT USED IN ANY COMPARISON OR MATH -
003500*                   NO CHANGE REQUIRED
003600*    04/03/01  MM   REQUEST 4471 - LAB RISK LEVEL AND INTAKE RISK
003700*                   STRATIFICATION MOVED OUT OF THIS PROGRAM AND
003800*                   INTO SYMANLZ/LABINTP THEMSELVES
003900*    11/02/10  RH   REQUEST 6118 - ADDED CRITICAL-LAB PATIENT
004000*                   COUNT AND TOTAL ESTIMATED PRESCRIPTION COST
004100*                   TO THE TOTALS PAGE PER PHARMACY REQUEST
004200*    06/18/12  MM   REQUEST 6603 - PAGE-BREAK THRESHOLD RAISED
004300*                   FROM 40 TO 45 LINES PER PRINTER FORMS CHANGE
004400*    09/09/14  KP   REQUEST 7290 - COMMENTS ONLY, NO LOGIC CHANGE
004500*    07/11/17  KP   REQUEST 6902 - WIDENED THIS COPY OF TRM-ALERT-
004600*                   TEXT TO X(160) TO MATCH TRMTPLN, WHICH NOW
004700*                   ACCUMULATES MORE THAN ONE SAFETY ALERT - THE
004800*                   PRINTED ALERT LINE STILL TRUNCATES AT 80 BYTES
004900*                   TO HOLD THE 132-COLUMN REPORT FORMAT
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS NEXT-PAGE.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT PATIENT-FILE
006600     ASSIGN TO UT-S-PATNTFL
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS PATFL-STATUS.
006900
007000     SELECT ASSESSMENT-FILE
007100     ASSIGN TO UT-S-ASMTFL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS ASMFL-STATUS.
007400
007500     SELECT REPORT-FILE
007600     ASSIGN TO UT-S-CDSRPT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000****** ONE RECORD PER PATIENT, INTAKE/TRIAGE FEED - SEE PATREC
009100 FD  PATIENT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 200 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS PATIENT-INTAKE-REC.
009700 COPY PATREC.
009800
009900****** ONE RECORD PER PATIENT, WRITTEN AFTER ALL SEVEN REASONING
010000****** UNITS HAVE RUN - SEE ASMREC
010100 FD  ASSESSMENT-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 200 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS PATIENT-ASSESSMENT-REC.
010700 COPY ASMREC.
010800
010900****** CLINICAL SUMMARY REPORT - 132 COLUMN PRINT FILE
011000 FD  REPORT-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS RPT-REC.
011600 01  RPT-REC  PIC X(132).
011700
011800 WORKING-STORAGE SECTION.
011900
012000 01  FILE-STATUS-CODES.
012100     05  PATFL-STATUS            PIC X(02).
012200         88  PATFL-AT-END            VALUE "10".
012300     05  ASMFL-STATUS            PIC X(02).
012400
012500 COPY ABENDREC.
012600
012700 01  WS-DATE                     PIC 9(06).
012800*
012900* ALTERNATE VIEW OF THE RUN DATE BROKEN OUT INTO YY/MM/DD,
013000* USED BY 700-WRITE-PAGE-HDR TO BUILD THE PRINTED MM/DD/YY
013100* HEADER DATE WITHOUT REFERENCE MODIFICATION.
013200 01  WS-DATE-BREAKDOWN REDEFINES WS-DATE.
013300     05  WS-DATE-YY              PIC 9(02).
013400     05  WS-DATE-MM              PIC 9(02).
013500     05  WS-DATE-DD              PIC 9(02).
013600 77  WS-ZERO-VAL                 PIC 9(01) COMP VALUE 0.
013700 77  WS-ONE-VAL                  PIC 9(01) COMP VALUE 1.
013800
013900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014000     05  RECORDS-READ            PIC 9(07) COMP.
014100     05  RECORDS-WRITTEN         PIC 9(07) COMP.
014200     05  WS-HIGH-RISK-COUNT      PIC 9(07) COMP.
014300     05  WS-MODERATE-RISK-COUNT  PIC 9(07) COMP.
014400     05  WS-LOW-RISK-COUNT       PIC 9(07) COMP.
014500     05  WS-CRITICAL-LAB-COUNT   PIC 9(07) COMP.
014600     05  WS-TOTAL-RX-COST        PIC S9(07)V99 COMP-3.
014700     05  WS-LINES                PIC 9(02) COMP.
014800     05  WS-PAGES                PIC 9(03) COMP.
014900
015000 01  FLAGS-AND-SWITCHES.
015100     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
015200         88  NO-MORE-DATA            VALUE "N".
015300
015400*----------------------------------------------------------------
015500* WORKING COPIES OF THE SEVEN REASONING-UNIT RESULT AREAS - THESE
015600* ARE PASSED BY REFERENCE ON EACH CALL STATEMENT IN 200-PROCESS-
015700* PATIENT.  LAYOUTS MUST STAY BYTE-FOR-BYTE IDENTICAL TO THE
015800* LINKAGE SECTION OF THE SUBPROGRAM THAT OWNS EACH ONE.
015900*----------------------------------------------------------------
016000 01  SYMPTOM-ANALYSIS-RESULT.
016100     05  SYM-CARDIO-PULM-CLUSTER     PIC X(01).
016200         88  CARDIO-PULM-CLUSTER-SET     VALUE "Y".
016300     05  SYM-RESP-INFECT-CLUSTER     PIC X(01).
016400         88  RESP-INFECT-CLUSTER-SET     VALUE "Y".
016500     05  SYM-INTAKE-RISK             PIC X(08).
016600         88  INTAKE-RISK-HIGH             VALUE "HIGH".
016700         88  INTAKE-RISK-MODERATE         VALUE "MODERATE".
016800     05  FILLER                      PIC X(10).
016900
017000 01  VITAL-SIGN-CLASS-RESULT.
017100     05  VTL-HR-CLASS                PIC X(12).
017200     05  VTL-BP-CLASS                PIC X(20).
017300     05  VTL-TEMP-CLASS              PIC X(12).
017400     05  VTL-SPO2-CLASS              PIC X(06).
017500     05  VTL-EXAM-RISK-FACTORS       PIC 9(01).
017600
017700 01  LAB-INTERPRETATION-RESULT.
017800     05  LAB-GLUCOSE-STATUS          PIC X(15).
017900     05  LAB-HGB-STATUS              PIC X(15).
018000     05  LAB-WBC-STATUS              PIC X(15).
018100     05  LAB-CREAT-STATUS            PIC X(15).
018200     05  LAB-CHOL-STATUS             PIC X(15).
018300     05  LAB-CRITICAL-SW             PIC X(01).
018400         88  LAB-CRITICAL-PRESENT        VALUE "Y".
018500     05  LAB-OVERALL-STATUS          PIC X(08).
018600         88  LAB-STATUS-CRITICAL         VALUE "CRITICAL".
018700         88  LAB-STATUS-ABNORMAL         VALUE "ABNORMAL".
018800         88  LAB-STATUS-NORMAL           VALUE "NORMAL".
018900     05  LAB-RISK-LEVEL              PIC X(08).
019000     05  LAB-RECOMMENDATION          PIC X(280).
019100
019200 01  DIAGNOSIS-SCORE-RESULT.
019300     05  DXS-TOP-DIAG                PIC X(30).
019400     05  DXS-TOP-ICD                 PIC X(08).
019500     05  DXS-TOP-PROB                PIC 9(01)V9(04).
019600     05  DXS-CANDIDATE-COUNT         PIC 9(01).
019700     05  DXS-URGENCY                 PIC X(08).
019800         88  DXS-URGENT                  VALUE "URGENT".
019900         88  DXS-MODERATE                VALUE "MODERATE".
020000         88  DXS-ROUTINE                 VALUE "ROUTINE".
020100     05  DXS-CONFIDENCE              PIC 9(01)V9(02).
020200
020300 01  TREATMENT-PLAN-RESULT.
020400     05  TRM-MEDICATION              PIC X(20).
020500     05  TRM-BASE-DOSE-MG            PIC 9(04).
020600     05  TRM-ADJUSTED-DOSE-MG        PIC 9(04).
020700     05  TRM-FREQUENCY               PIC X(20).
020800     05  TRM-PEDIATRIC-SW            PIC X(01).
020900     05  TRM-FOLLOWUP-TIMELINE       PIC X(20).
021000     05  TRM-FOLLOWUP-URGENCY        PIC X(10).
021100     05  TRM-ALERT-COUNT             PIC 9(02).
021200     05  TRM-ALERT-TEXT              PIC X(160).
021300
021400 01  PRESCRIPTION-RESULT.
021500     05  RX-MEDICATION               PIC X(20).
021600     05  RX-RXNORM-CODE              PIC X(06).
021700     05  RX-DOSAGE-FORM              PIC X(08).
021800     05  RX-QUANTITY                 PIC 9(03).
021900     05  RX-REFILLS                  PIC 9(01).
022000     05  RX-GENERIC-PERMITTED-SW     PIC X(01).
022100     05  RX-VALID-SW                 PIC X(01).
022200         88  RX-IS-VALID                 VALUE "Y".
022300     05  RX-ERROR-COUNT              PIC 9(02).
022400     05  RX-ESTIMATED-COST           PIC 9(04)V99.
022500
022600 01  RISK-ASSESSMENT-RESULT.
022700     05  RSK-SCORE                   PIC 9(03).
022800     05  RSK-LEVEL                   PIC X(08).
022900         88  RSK-LEVEL-HIGH              VALUE "HIGH".
023000         88  RSK-LEVEL-MODERATE          VALUE "MODERATE".
023100         88  RSK-LEVEL-LOW               VALUE "LOW".
023200     05  RSK-ACTION                  PIC X(30).
023300     05  RSK-SEPSIS-FLAG-SW          PIC X(01).
023400     05  RSK-TESTING-TEXT            PIC X(61).
023500     05  RSK-REFERRAL-TEXT           PIC X(20).
023600     05  RSK-COMPLETENESS-PCT        PIC 9(03).
023700
023800*----------------------------------------------------------------
023900* CLINICAL SUMMARY REPORT PRINT LINES - ONE 01-LEVEL PER LINE
024000* TYPE, EACH 132 BYTES.
024100*----------------------------------------------------------------
024200 01  WS-BLANK-LINE.
024300     05  FILLER                      PIC X(132) VALUE SPACES.
024400
024500 01  WS-HDR-LINE.
024600     05  FILLER                      PIC X(01) VALUE SPACE.
024700     05  FILLER                      PIC X(60) VALUE
024800         "CLINICAL DECISION SUPPORT SYSTEM - PATIENT SUMMARY REPORT".
024900     05  FILLER                      PIC X(20) VALUE SPACES.
025000     05  FILLER                      PIC X(12) VALUE "RUN DATE:".
025100     05  HDR-DATE-OUT                PIC X(08).
025200     05  FILLER                      PIC X(08) VALUE SPACES.
025300     05  FILLER                      PIC X(11) VALUE "PAGE:".
025400     05  HDR-PAGE-NBR-O              PIC ZZ9.
025500     05  FILLER                      PIC X(09) VALUE SPACES.
025600
025700 01  WS-PAT-LINE1.
025800     05  FILLER                      PIC X(01) VALUE SPACE.
025900     05  FILLER                      PIC X(11) VALUE "PATIENT ID:".
026000     05  PL1-PAT-ID                  PIC X(08).
026100     05  FILLER                      PIC X(03) VALUE SPACES.
026200     05  FILLER                      PIC X(06) VALUE "NAME:".
026300     05  PL1-PAT-NAME                PIC X(20).
026400     05  FILLER                      PIC X(03) VALUE SPACES.
026500     05  FILLER                      PIC X(05) VALUE "AGE:".
026600     05  PL1-PAT-AGE                 PIC ZZ9.
026700     05  FILLER                      PIC X(03) VALUE SPACES.
026800     05  FILLER                      PIC X(08) VALUE "GENDER:".
026900     05  PL1-PAT-GENDER              PIC X(01).
027000     05  FILLER                      PIC X(60) VALUE SPACES.
027100
027200 01  WS-VITALS-LINE.
027300     05  FILLER                      PIC X(01) VALUE SPACE.
027400     05  FILLER                      PIC X(11) VALUE "VITALS  HR:".
027500     05  VL-HR-CLASS                 PIC X(12).
027600     05  FILLER                      PIC X(02) VALUE SPACES.
027700     05  FILLER                      PIC X(04) VALUE "BP:".
027800     05  VL-BP-CLASS                 PIC X(20).
027900     05  FILLER                      PIC X(02) VALUE SPACES.
028000     05  FILLER                      PIC X(06) VALUE "TEMP:".
028100     05  VL-TEMP-CLASS               PIC X(12).
028200     05  FILLER                      PIC X(02) VALUE SPACES.
028300     05  FILLER                      PIC X(06) VALUE "SPO2:".
028400     05  VL-SPO2-CLASS               PIC X(06).
028500     05  FILLER                      PIC X(02) VALUE SPACES.
028600     05  FILLER                      PIC X(12) VALUE "EXAM RISK:".
028700     05  VL-EXAM-RISK                PIC 9(01).
028800     05  FILLER                      PIC X(33) VALUE SPACES.
028900
029000 01  WS-LABS-LINE.
029100     05  FILLER                      PIC X(01) VALUE SPACE.
029200     05  FILLER                      PIC X(12) VALUE "LAB STATUS:".
029300     05  LL-LAB-STATUS               PIC X(08).
029400     05  FILLER                      PIC X(03) VALUE SPACES.
029500     05  FILLER                      PIC X(10) VALUE "CRITICAL:".
029600     05  LL-LAB-CRITICAL             PIC X(01).
029700     05  FILLER                      PIC X(03) VALUE SPACES.
029800     05  FILLER                      PIC X(15) VALUE
029900         "RECOMMENDATION:".
030000     05  LL-LAB-RECOMM               PIC X(60).
030100     05  FILLER                      PIC X(19) VALUE SPACES.
030200
030300 01  WS-DIAG-LINE.
030400     05  FILLER                      PIC X(01) VALUE SPACE.
030500     05  FILLER                      PIC X(06) VALUE "DX #1:".
030600     05  DL-DIAG-NAME                PIC X(30).
030700     05  FILLER                      PIC X(02) VALUE SPACES.
030800     05  FILLER                      PIC X(05) VALUE "ICD:".
030900     05  DL-DIAG-ICD                 PIC X(08).
031000     05  FILLER                      PIC X(02) VALUE SPACES.
031100     05  FILLER                      PIC X(07) VALUE "PROB:".
031200     05  DL-DIAG-PROB                PIC 9.9999.
031300     05  FILLER                      PIC X(02) VALUE SPACES.
031400     05  FILLER                      PIC X(09) VALUE "URGENCY:".
031500     05  DL-URGENCY                  PIC X(08).
031600     05  FILLER                      PIC X(02) VALUE SPACES.
031700     05  FILLER                      PIC X(11) VALUE
031800         "CONFIDENCE:".
031900     05  DL-CONFIDENCE               PIC 9.99.
032000     05  FILLER                      PIC X(29) VALUE SPACES.
032100
032200 01  WS-TRMT-LINE.
032300     05  FILLER                      PIC X(01) VALUE SPACE.
032400     05  FILLER                      PIC X(11) VALUE "TREATMENT:".
032500     05  TL-MEDICATION               PIC X(20).
032600     05  FILLER                      PIC X(02) VALUE SPACES.
032700     05  FILLER                      PIC X(05) VALUE "DOSE:".
032800     05  TL-DOSE-MG                  PIC ZZZ9.
032900     05  FILLER                      PIC X(03) VALUE "MG ".
033000     05  FILLER                      PIC X(11) VALUE
033100         "FREQUENCY:".
033200     05  TL-FREQUENCY                PIC X(20).
033300     05  FILLER                      PIC X(11) VALUE
033400         "FOLLOW-UP:".
033500     05  TL-FOLLOWUP                 PIC X(20).
033600     05  FILLER                      PIC X(24) VALUE SPACES.
033700
033800 01  WS-ALERT-LINE.
033900     05  FILLER                      PIC X(01) VALUE SPACE.
034000     05  FILLER                      PIC X(14) VALUE
034100         "SAFETY ALERTS:".
034200     05  AL-ALERT-COUNT              PIC Z9.
034300     05  FILLER                      PIC X(02) VALUE SPACES.
034400     05  AL-ALERT-TEXT               PIC X(80).
034500     05  FILLER                      PIC X(33) VALUE SPACES.
034600
034700 01  WS-RX-LINE.
034800     05  FILLER                      PIC X(01) VALUE SPACE.
034900     05  FILLER                      PIC X(15) VALUE
035000         "PRESCRIPTION:".
035100     05  RL-RX-MEDICATION            PIC X(20).
035200     05  FILLER                      PIC X(02) VALUE SPACES.
035300     05  FILLER                      PIC X(05) VALUE "QTY:".
035400     05  RL-RX-QTY                   PIC ZZ9.
035500     05  FILLER                      PIC X(02) VALUE SPACES.
035600     05  FILLER                      PIC X(09) VALUE
035700         "REFILLS:".
035800     05  RL-RX-REFILLS               PIC 9.
035900     05  FILLER                      PIC X(02) VALUE SPACES.
036000     05  FILLER                      PIC X(07) VALUE "VALID:".
036100     05  RL-RX-VALID                 PIC X(01).
036200     05  FILLER                      PIC X(02) VALUE SPACES.
036300     05  FILLER                      PIC X(06) VALUE "COST:".
036400     05  RL-RX-COST                  PIC $$$9.99.
036500     05  FILLER                      PIC X(49) VALUE SPACES.
036600
036700 01  WS-RISK-LINE.
036800     05  FILLER                      PIC X(01) VALUE SPACE.
036900     05  FILLER                      PIC X(12) VALUE
037000         "RISK SCORE:".
037100     05  KL-RISK-SCORE               PIC ZZ9.
037200     05  FILLER                      PIC X(02) VALUE SPACES.
037300     05  FILLER                      PIC X(07) VALUE "LEVEL:".
037400     05  KL-RISK-LEVEL               PIC X(08).
037500     05  FILLER                      PIC X(02) VALUE SPACES.
037600     05  FILLER                      PIC X(08) VALUE "ACTION:".
037700     05  KL-RISK-ACTION              PIC X(30).
037800     05  FILLER                      PIC X(02) VALUE SPACES.
037900     05  FILLER                      PIC X(10) VALUE
038000         "REFERRAL:".
038100     05  KL-REFERRAL                 PIC X(20).
038200     05  FILLER                      PIC X(02) VALUE SPACES.
038300     05  FILLER                      PIC X(11) VALUE
038400         "COMPLETE %:".
038500     05  KL-COMPLETENESS             PIC ZZ9.
038600     05  FILLER                      PIC X(11) VALUE SPACES.
038700
038800 01  WS-TOTALS-LINE.
038900     05  FILLER                      PIC X(01) VALUE SPACE.
039000     05  TOT-LABEL                   PIC X(45).
039100     05  TOT-VALUE                   PIC ZZZ,ZZ9.
039200     05  FILLER                      PIC X(79) VALUE SPACES.
039300
039400 01  WS-TOTALS-COST-LINE.
039500     05  FILLER                      PIC X(01) VALUE SPACE.
039600     05  FILLER                      PIC X(45) VALUE
039700         "TOTAL ESTIMATED PRESCRIPTION COST".
039800     05  TOT-COST-VALUE              PIC $$$,$$9.99.
039900     05  FILLER                      PIC X(76) VALUE SPACES.
040000
040100 PROCEDURE DIVISION.
040200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
040300     PERFORM 100-MAINLINE THRU 100-EXIT
040400             UNTIL NO-MORE-DATA.
040500     PERFORM 999-CLEANUP THRU 999-EXIT.
040600     MOVE +0 TO RETURN-CODE.
040700     GOBACK.
040800
040900 000-HOUSEKEEPING.
041000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
041100     DISPLAY "******** BEGIN JOB CDSMAIN ********".
041200     ACCEPT WS-DATE FROM DATE.
041300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
041400     MOVE +1 TO WS-PAGES.
041500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
041600     PERFORM 900-READ-PATIENT-FILE THRU 900-EXIT.
041700     IF NO-MORE-DATA
041800         MOVE "EMPTY PATIENT INPUT FILE" TO ABEND-REASON
041900         GO TO 1000-ABEND-RTN.
042000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
042100 000-EXIT.
042200     EXIT.
042300
042400 100-MAINLINE.
042500     MOVE "100-MAINLINE" TO PARA-NAME.
042600     PERFORM 200-PROCESS-PATIENT THRU 200-EXIT.
042700     PERFORM 900-READ-PATIENT-FILE THRU 900-EXIT.
042800 100-EXIT.
042900     EXIT.
043000
043100 200-PROCESS-PATIENT.
043200     MOVE "200-PROCESS-PATIENT" TO PARA-NAME.
043300     CALL "SYMANLZ" USING PATIENT-INTAKE-REC,
043400                           SYMPTOM-ANALYSIS-RESULT.
043500     CALL "VTLCLSS" USING PATIENT-INTAKE-REC,
043600                           VITAL-SIGN-CLASS-RESULT.
043700     CALL "LABINTP" USING PATIENT-INTAKE-REC,
043800                           LAB-INTERPRETATION-RESULT.
043900     CALL "DXSCORE" USING PATIENT-INTAKE-REC,
044000                           LAB-INTERPRETATION-RESULT,
044100                           DIAGNOSIS-SCORE-RESULT.
044200     CALL "TRMTPLN" USING PATIENT-INTAKE-REC,
044300                           DIAGNOSIS-SCORE-RESULT,
044400                           TREATMENT-PLAN-RESULT.
044500     CALL "RXDRAFT" USING PATIENT-INTAKE-REC,
044600                           TREATMENT-PLAN-RESULT,
044700                           PRESCRIPTION-RESULT.
044800     CALL "RSKASM"  USING PATIENT-INTAKE-REC,
044900                           VITAL-SIGN-CLASS-RESULT,
045000                           LAB-INTERPRETATION-RESULT,
045100                           RISK-ASSESSMENT-RESULT.
045200
045300     PERFORM 300-BUILD-ASSESSMENT-REC THRU 300-EXIT.
045400     WRITE PATIENT-ASSESSMENT-REC.
045500     ADD +1 TO RECORDS-WRITTEN.
045600     PERFORM 350-UPDATE-CONTROL-TOTALS THRU 350-EXIT.
045700
045800     IF WS-LINES > 45
045900         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
046000     PERFORM 740-WRITE-PATIENT-DETAIL THRU 740-EXIT.
046100 200-EXIT.
046200     EXIT.
046300
046400 300-BUILD-ASSESSMENT-REC.
046500     MOVE PAT-ID              TO ASM-PAT-ID.
046600     MOVE RSK-LEVEL           TO ASM-RISK-LEVEL.
046700     MOVE RSK-SCORE           TO ASM-RISK-SCORE.
046800     MOVE DXS-URGENCY         TO ASM-URGENCY.
046900     MOVE DXS-TOP-DIAG        TO ASM-TOP-DIAG.
047000     MOVE DXS-TOP-ICD         TO ASM-TOP-ICD.
047100     MOVE DXS-TOP-PROB        TO ASM-TOP-PROB.
047200     MOVE DXS-CONFIDENCE      TO ASM-CONFIDENCE.
047300     MOVE LAB-OVERALL-STATUS  TO ASM-LAB-STATUS.
047400     MOVE TRM-MEDICATION      TO ASM-MEDICATION.
047500     MOVE TRM-ADJUSTED-DOSE-MG TO ASM-DOSE-MG.
047600     MOVE TRM-ALERT-COUNT     TO ASM-ALERT-COUNT.
047700     MOVE RX-VALID-SW         TO ASM-RX-VALID.
047800     MOVE RX-ESTIMATED-COST   TO ASM-RX-COST.
047900     MOVE RSK-COMPLETENESS-PCT TO ASM-COMPLETENESS.
048000 300-EXIT.
048100     EXIT.
048200
048300 350-UPDATE-CONTROL-TOTALS.
048400     IF RSK-LEVEL-HIGH
048500         ADD +1 TO WS-HIGH-RISK-COUNT
048600     ELSE
048700         IF RSK-LEVEL-MODERATE
048800             ADD +1 TO WS-MODERATE-RISK-COUNT
048900         ELSE
049000             ADD +1 TO WS-LOW-RISK-COUNT.
049100     IF LAB-STATUS-CRITICAL
049200         ADD +1 TO WS-CRITICAL-LAB-COUNT.
049300     ADD RX-ESTIMATED-COST TO WS-TOTAL-RX-COST.
049400 350-EXIT.
049500     EXIT.
049600
049700 600-PAGE-BREAK.
049800     WRITE RPT-REC FROM WS-BLANK-LINE.
049900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
050000 600-EXIT.
050100     EXIT.
050200
050300 700-WRITE-PAGE-HDR.
050400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
050500     MOVE WS-DATE-MM    TO HDR-DATE-OUT(1:2).
050600     MOVE "/"           TO HDR-DATE-OUT(3:1).
050700     MOVE WS-DATE-DD    TO HDR-DATE-OUT(4:2).
050800     MOVE "/"           TO HDR-DATE-OUT(6:1).
050900     MOVE WS-DATE-YY    TO HDR-DATE-OUT(7:2).
051000     MOVE WS-PAGES      TO HDR-PAGE-NBR-O.
051100
051200     WRITE RPT-REC FROM WS-BLANK-LINE
051300         AFTER ADVANCING 1.
051400     WRITE RPT-REC FROM WS-HDR-LINE
051500         AFTER ADVANCING NEXT-PAGE.
051600     WRITE RPT-REC FROM WS-BLANK-LINE
051700         AFTER ADVANCING 1.
051800     MOVE ZERO TO WS-LINES.
051900     ADD +1 TO WS-PAGES.
052000 700-EXIT.
052100     EXIT.
052200
052300 740-WRITE-PATIENT-DETAIL.
052400     MOVE "740-WRITE-PATIENT-DETAIL" TO PARA-NAME.
052500     MOVE PAT-ID     TO PL1-PAT-ID.
052600     MOVE PAT-NAME   TO PL1-PAT-NAME.
052700     MOVE PAT-AGE    TO PL1-PAT-AGE.
052800     MOVE PAT-GENDER TO PL1-PAT-GENDER.
052900     WRITE RPT-REC FROM WS-PAT-LINE1
053000         AFTER ADVANCING 1.
053100
053200     MOVE VTL-HR-CLASS           TO VL-HR-CLASS.
053300     MOVE VTL-BP-CLASS           TO VL-BP-CLASS.
053400     MOVE VTL-TEMP-CLASS         TO VL-TEMP-CLASS.
053500     MOVE VTL-SPO2-CLASS         TO VL-SPO2-CLASS.
053600     MOVE VTL-EXAM-RISK-FACTORS  TO VL-EXAM-RISK.
053700     WRITE RPT-REC FROM WS-VITALS-LINE
053800         AFTER ADVANCING 1.
053900
054000     MOVE LAB-OVERALL-STATUS  TO LL-LAB-STATUS.
054100     MOVE LAB-CRITICAL-SW     TO LL-LAB-CRITICAL.
054200     MOVE LAB-RECOMMENDATION  TO LL-LAB-RECOMM.
054300     WRITE RPT-REC FROM WS-LABS-LINE
054400         AFTER ADVANCING 1.
054500
054600     MOVE DXS-TOP-DIAG   TO DL-DIAG-NAME.
054700     MOVE DXS-TOP-ICD    TO DL-DIAG-ICD.
054800     MOVE DXS-TOP-PROB   TO DL-DIAG-PROB.
054900     MOVE DXS-URGENCY    TO DL-URGENCY.
055000     MOVE DXS-CONFIDENCE TO DL-CONFIDENCE.
055100     WRITE RPT-REC FROM WS-DIAG-LINE
055200         AFTER ADVANCING 1.
055300
055400     MOVE TRM-MEDICATION        TO TL-MEDICATION.
055500     MOVE TRM-ADJUSTED-DOSE-MG  TO TL-DOSE-MG.
055600     MOVE TRM-FREQUENCY         TO TL-FREQUENCY.
055700     MOVE TRM-FOLLOWUP-TIMELINE TO TL-FOLLOWUP.
055800     WRITE RPT-REC FROM WS-TRMT-LINE
055900         AFTER ADVANCING 1.
056000
056100     MOVE TRM-ALERT-COUNT TO AL-ALERT-COUNT.
056200     MOVE TRM-ALERT-TEXT (1:80) TO AL-ALERT-TEXT.
056300     WRITE RPT-REC FROM WS-ALERT-LINE
056400         AFTER ADVANCING 1.
056500
056600     MOVE RX-MEDICATION     TO RL-RX-MEDICATION.
056700     MOVE RX-QUANTITY       TO RL-RX-QTY.
056800     MOVE RX-REFILLS        TO RL-RX-REFILLS.
056900     MOVE RX-VALID-SW       TO RL-RX-VALID.
057000     MOVE RX-ESTIMATED-COST TO RL-RX-COST.
057100     WRITE RPT-REC FROM WS-RX-LINE
057200         AFTER ADVANCING 1.
057300
057400     MOVE RSK-SCORE            TO KL-RISK-SCORE.
057500     MOVE RSK-LEVEL            TO KL-RISK-LEVEL.
057600     MOVE RSK-ACTION           TO KL-RISK-ACTION.
057700     MOVE RSK-REFERRAL-TEXT    TO KL-REFERRAL.
057800     MOVE RSK-COMPLETENESS-PCT TO KL-COMPLETENESS.
057900     WRITE RPT-REC FROM WS-RISK-LINE
058000         AFTER ADVANCING 1.
058100
058200     WRITE RPT-REC FROM WS-BLANK-LINE
058300         AFTER ADVANCING 1.
058400     ADD +9 TO WS-LINES.
058500 740-EXIT.
058600     EXIT.
058700
058800 800-OPEN-FILES.
058900     MOVE "800-OPEN-FILES" TO PARA-NAME.
059000     OPEN INPUT  PATIENT-FILE.
059100     OPEN OUTPUT ASSESSMENT-FILE, REPORT-FILE, SYSOUT.
059200 800-EXIT.
059300     EXIT.
059400
059500 850-CLOSE-FILES.
059600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
059700     CLOSE PATIENT-FILE, ASSESSMENT-FILE, REPORT-FILE, SYSOUT.
059800 850-EXIT.
059900     EXIT.
060000
060100 900-READ-PATIENT-FILE.
060200     MOVE "900-READ-PATIENT-FILE" TO PARA-NAME.
060300     READ PATIENT-FILE
060400         AT END MOVE "N" TO MORE-DATA-SW
060500         GO TO 900-EXIT
060600     END-READ.
060700     ADD +1 TO RECORDS-READ.
060800 900-EXIT.
060900     EXIT.
061000
061100 950-WRITE-TOTALS-PAGE.
061200     MOVE "950-WRITE-TOTALS-PAGE" TO PARA-NAME.
061300     WRITE RPT-REC FROM WS-BLANK-LINE
061400         AFTER ADVANCING NEXT-PAGE.
061500
061600     MOVE SPACES TO TOT-LABEL.
061700     MOVE "END-OF-RUN CONTROL TOTALS" TO TOT-LABEL.
061800     MOVE ZERO TO TOT-VALUE.
061900     WRITE RPT-REC FROM WS-TOTALS-LINE
062000         AFTER ADVANCING 1.
062100     WRITE RPT-REC FROM WS-BLANK-LINE
062200         AFTER ADVANCING 1.
062300
062400     MOVE "RECORDS READ" TO TOT-LABEL.
062500     MOVE RECORDS-READ TO TOT-VALUE.
062600     WRITE RPT-REC FROM WS-TOTALS-LINE
062700         AFTER ADVANCING 1.
062800
062900     MOVE "RECORDS WRITTEN" TO TOT-LABEL.
063000     MOVE RECORDS-WRITTEN TO TOT-VALUE.
063100     WRITE RPT-REC FROM WS-TOTALS-LINE
063200         AFTER ADVANCING 1.
063300
063400     MOVE "HIGH RISK PATIENT COUNT" TO TOT-LABEL.
063500     MOVE WS-HIGH-RISK-COUNT TO TOT-VALUE.
063600     WRITE RPT-REC FROM WS-TOTALS-LINE
063700         AFTER ADVANCING 1.
063800
063900     MOVE "MODERATE RISK PATIENT COUNT" TO TOT-LABEL.
064000     MOVE WS-MODERATE-RISK-COUNT TO TOT-VALUE.
064100     WRITE RPT-REC FROM WS-TOTALS-LINE
064200         AFTER ADVANCING 1.
064300
064400     MOVE "LOW RISK PATIENT COUNT" TO TOT-LABEL.
064500     MOVE WS-LOW-RISK-COUNT TO TOT-VALUE.
064600     WRITE RPT-REC FROM WS-TOTALS-LINE
064700         AFTER ADVANCING 1.
064800
064900     MOVE "CRITICAL LAB PATIENT COUNT" TO TOT-LABEL.
065000     MOVE WS-CRITICAL-LAB-COUNT TO TOT-VALUE.
065100     WRITE RPT-REC FROM WS-TOTALS-LINE
065200         AFTER ADVANCING 1.
065300
065400     MOVE WS-TOTAL-RX-COST TO TOT-COST-VALUE.
065500     WRITE RPT-REC FROM WS-TOTALS-COST-LINE
065600         AFTER ADVANCING 1.
065700 950-EXIT.
065800     EXIT.
065900
066000 999-CLEANUP.
066100     MOVE "999-CLEANUP" TO PARA-NAME.
066200     PERFORM 950-WRITE-TOTALS-PAGE THRU 950-EXIT.
066300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
066400
066500     DISPLAY "** RECORDS READ **".
066600     DISPLAY RECORDS-READ.
066700     DISPLAY "** RECORDS WRITTEN **".
066800     DISPLAY RECORDS-WRITTEN.
066900     DISPLAY "** HIGH RISK COUNT **".
067000     DISPLAY WS-HIGH-RISK-COUNT.
067100     DISPLAY "** CRITICAL LAB COUNT **".
067200     DISPLAY WS-CRITICAL-LAB-COUNT.
067300     DISPLAY "******** NORMAL END OF JOB CDSMAIN ********".
067400 999-EXIT.
067500     EXIT.
067600
067700 1000-ABEND-RTN.
067800     WRITE SYSOUT-REC FROM ABEND-REC.
067900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068000     DISPLAY "*** ABNORMAL END OF JOB - CDSMAIN ***" UPON CONSOLE.
068100     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
