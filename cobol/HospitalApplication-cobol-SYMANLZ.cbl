000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SYMANLZ.
000400 AUTHOR. R HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    CALLED FROM CDSMAIN, FIRST OF THE SEVEN REASONING UNITS
001300*    RUN AGAINST EACH INTAKE RECORD.  INSPECTS THE SYMPTOM
001400*    FLAGS AND SETS THE TWO SYMPTOM-CLUSTER FLAGS AND THE
001500*    INTAKE RISK STRATIFICATION (HIGH/MODERATE) USED LATER BY
001600*    THE REPORT AND BY RSKASM.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    03/11/91  JS   ORIGINAL PROGRAM
002100*    07/22/91  JS   ADDED CARDIO-PULMONARY CLUSTER FLAG
002200*    02/14/92  RH   ADDED RESPIRATORY-INFECTION CLUSTER FLAG
002300*    09/02/93  RH   INTAKE STRATIFICATION NOW CHECKS AGE FIRST
002400*                   PER DR. OKONKWO'S REVISED TRIAGE PROTOCOL
002500*    11/14/98  TGD  Y2K REVIEW - NO DATE MATH IN THIS PROGRAM,
002600*                   NO CHANGE REQUIRED
002700*    04/03/01  MM   REQUEST 4471 - CLEANED UP DEAD 300-PARAGRAPH
002800*    08/09/06  KP   REQUEST 5820 - COMMENTS ONLY, NO LOGIC CHANGE
002900*    03/14/16  RH   REQUEST 6741 - REMOVED UNUSED PRINTER MNEMONIC,
003000*                   PROGRAM CALLS NO WRITE, C01 NOT NEEDED HERE
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  WS-MISC-FLAGS.
004500     05  WS-CLUSTER-COUNT            PIC 9(01) COMP.
004600
004700 LINKAGE SECTION.
004800 COPY PATREC.
004900
005000 01  SYMPTOM-ANALYSIS-RESULT.
005100     05  SYM-CARDIO-PULM-CLUSTER     PIC X(01).
005200         88  CARDIO-PULM-CLUSTER-SET     VALUE "Y".
005300     05  SYM-RESP-INFECT-CLUSTER     PIC X(01).
005400         88  RESP-INFECT-CLUSTER-SET     VALUE "Y".
005500     05  SYM-INTAKE-RISK             PIC X(08).
005600         88  INTAKE-RISK-HIGH             VALUE "HIGH".
005700         88  INTAKE-RISK-MODERATE         VALUE "MODERATE".
005800     05  FILLER                      PIC X(10).
005900
006000* ALTERNATE VIEW OF THE RESULT AREA USED TO BLANK BOTH CLUSTER
006100* FLAGS WITH A SINGLE MOVE IN 100-ANALYZE-SYMPTOMS
006200 01  SYM-CLUSTER-FLAGS-ALT REDEFINES SYMPTOM-ANALYSIS-RESULT.
006300     05  SYM-CLUSTER-PAIR            PIC X(02).
006400     05  FILLER                      PIC X(28).
006500
006600 PROCEDURE DIVISION USING PATIENT-INTAKE-REC,
006700                           SYMPTOM-ANALYSIS-RESULT.
006800
006900 000-HOUSEKEEPING.
007000     MOVE "N" TO SYM-CLUSTER-PAIR.
007100     MOVE SPACES TO SYM-INTAKE-RISK.
007200     MOVE ZERO TO WS-CLUSTER-COUNT.
007300 000-EXIT.
007400     EXIT.
007500
007600 100-ANALYZE-SYMPTOMS.
007700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
007800
007900     IF SYM-CHEST-PAIN-PRESENT AND SYM-SOB-PRESENT
008000         MOVE "Y" TO SYM-CARDIO-PULM-CLUSTER
008100         ADD +1 TO WS-CLUSTER-COUNT.
008200
008300     IF SYM-FEVER-PRESENT AND SYM-COUGH-PRESENT
008400         MOVE "Y" TO SYM-RESP-INFECT-CLUSTER
008500         ADD +1 TO WS-CLUSTER-COUNT.
008600
008700     PERFORM 200-STRATIFY-INTAKE-RISK THRU 200-EXIT.
008800 100-EXIT.
008900     EXIT.
009000
009100 200-STRATIFY-INTAKE-RISK.
009200*** AGE OVER 65 CHECKED AHEAD OF CHEST PAIN PER DR. OKONKWO'S
009300*** REVISED TRIAGE PROTOCOL - SEE 09/02/93 CHANGE LOG ENTRY
009400     IF PAT-AGE > 65
009500         MOVE "HIGH" TO SYM-INTAKE-RISK
009600     ELSE
009700         IF SYM-CHEST-PAIN-PRESENT
009800             MOVE "HIGH" TO SYM-INTAKE-RISK
009900         ELSE
010000             MOVE "MODERATE" TO SYM-INTAKE-RISK.
010100 200-EXIT.
010200     EXIT.
010300
010400 900-MAINLINE.
010500     PERFORM 100-ANALYZE-SYMPTOMS THRU 100-EXIT.
010600     GOBACK.
