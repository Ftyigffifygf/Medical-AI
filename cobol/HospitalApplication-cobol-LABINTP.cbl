000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LABINTP.
000400 AUTHOR. R HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/09/91.
000700 DATE-COMPILED. 04/09/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    CALLED FROM CDSMAIN AFTER VTLCLSS.  INTERPRETS THE FIVE
001300*    LAB ANALYTES CARRIED ON THE INTAKE RECORD AGAINST FIXED
001400*    CLINICAL REFERENCE RANGES, FLAGS CRITICAL VALUES, BUILDS
001500*    THE RECOMMENDATION TEXT AND THE OVERALL LAB STATUS AND
001600*    LAB RISK LEVEL USED BY RSKASM AND THE REPORT.
001700*
001800*    THE FIVE ANALYTES ARE CARRIED IN AN OCCURS TABLE SO THE
001900*    SAME PARAGRAPH DRIVES ALL FIVE - THIS IS THE SAME TABLE-
002000*    DRIVEN SHAPE THE LAB-RESULT SEARCH JOBS HAVE USED SINCE
002100*    THE EARLY 90'S.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    04/09/91  JS   ORIGINAL PROGRAM - GLUCOSE AND HGB ONLY
002600*    11/02/91  JS   ADDED WBC, CREATININE, CHOLESTEROL ANALYTES
002700*    02/14/92  RH   ADDED CRITICAL-VALUE FLAGGING
002800*    09/02/93  RH   ADDED RECOMMENDATION TEXT BUILD
002900*    11/14/98  TGD  Y2K REVIEW - NO DATE MATH IN THIS PROGRAM,
003000*                   NO CHANGE REQUIRED
003100*    04/03/01  MM   REQUEST 4471 - LAB RISK LEVEL NOW SET FROM
003200*                   ABNORMAL-COUNT INSTEAD OF STATUS TEXT SCAN
003300*    11/02/10  RH   REQUEST 6118 - RECOMMENDATION TEXT NOW CARRIES
003400*                   THE SPECIFIC CLAUSE FOR EACH ABNORMAL ANALYTE
003500*                   INSTEAD OF A ONE-LINE GENERIC LEAD-IN - WIDENED
003600*                   LAB-RECOMMENDATION TO HOLD ALL FIVE CLAUSES
003700*    03/14/16  RH   REQUEST 6741 - REMOVED UNUSED PRINTER MNEMONIC,
003800*                   PROGRAM CALLS NO WRITE, C01 NOT NEEDED HERE
003900*    07/11/17  KP   REQUEST 6902 - 000-HOUSEKEEPING NOW BLANKS THE
004000*                   WHOLE RESULT BLOCK THROUGH LAB-RESULT-ALT
004100*                   INSTEAD OF SIX SEPARATE MOVES, RENAMED FROM
004200*                   LAB-SW-STATUS-ALT SINCE IT COVERS THE WHOLE BLOCK
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  WS-MISC-COUNTERS.
005700     05  WS-ABNORMAL-COUNT           PIC 9(01) COMP.
005800     05  WS-RECOMM-PTR               PIC 9(03) COMP.
005900
006000 LINKAGE SECTION.
006100 COPY PATREC.
006200
006300 01  LAB-INTERPRETATION-RESULT.
006400     05  LAB-GLUCOSE-STATUS          PIC X(15).
006500     05  LAB-HGB-STATUS              PIC X(15).
006600     05  LAB-WBC-STATUS              PIC X(15).
006700     05  LAB-CREAT-STATUS            PIC X(15).
006800     05  LAB-CHOL-STATUS             PIC X(15).
006900     05  LAB-CRITICAL-SW             PIC X(01).
007000         88  LAB-CRITICAL-PRESENT        VALUE "Y".
007100     05  LAB-OVERALL-STATUS          PIC X(08).
007200         88  LAB-STATUS-CRITICAL         VALUE "CRITICAL".
007300         88  LAB-STATUS-ABNORMAL         VALUE "ABNORMAL".
007400         88  LAB-STATUS-NORMAL           VALUE "NORMAL".
007500     05  LAB-RISK-LEVEL              PIC X(08).
007600         88  LAB-RISK-MODERATE           VALUE "MODERATE".
007700         88  LAB-RISK-LOW                VALUE "LOW".
007800     05  LAB-RECOMMENDATION          PIC X(280).
007900
008000* ALTERNATE ALPHA VIEW OF THE RESULT AREA, USED TO CLEAR THE
008100* WHOLE BLOCK WITH ONE MOVE IN 000-HOUSEKEEPING
008200 01  LAB-RESULT-ALT REDEFINES LAB-INTERPRETATION-RESULT.
008300     05  FILLER                      PIC X(75).
008400     05  FILLER                      PIC X(01).
008500     05  FILLER                      PIC X(08).
008600     05  FILLER                      PIC X(08).
008700     05  FILLER                      PIC X(280).
008800
008900 PROCEDURE DIVISION USING PATIENT-INTAKE-REC,
009000                           LAB-INTERPRETATION-RESULT.
009100
009200 000-HOUSEKEEPING.
009300     MOVE SPACES TO LAB-RESULT-ALT.
009400     MOVE ZERO TO WS-ABNORMAL-COUNT.
009500 000-EXIT.
009600     EXIT.
009700
009800 100-INTERPRET-LABS.
009900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010000     PERFORM 200-EVAL-GLUCOSE THRU 200-EXIT.
010100     PERFORM 300-EVAL-HGB THRU 300-EXIT.
010200     PERFORM 400-EVAL-WBC THRU 400-EXIT.
010300     PERFORM 500-EVAL-CREATININE THRU 500-EXIT.
010400     PERFORM 600-EVAL-CHOLESTEROL THRU 600-EXIT.
010500     PERFORM 700-BUILD-RECOMMENDATION THRU 700-EXIT.
010600     PERFORM 800-SET-OVERALL-STATUS THRU 800-EXIT.
010700 100-EXIT.
010800     EXIT.
010900
011000 200-EVAL-GLUCOSE.
011100     IF PAT-LAB-GLUCOSE > 0
011200         IF PAT-LAB-GLUCOSE < 70
011300             MOVE "LOW" TO LAB-GLUCOSE-STATUS
011400             ADD +1 TO WS-ABNORMAL-COUNT
011500         ELSE
011600             IF PAT-LAB-GLUCOSE > 126
011700                 MOVE "HIGH" TO LAB-GLUCOSE-STATUS
011800                 ADD +1 TO WS-ABNORMAL-COUNT
011900             ELSE
012000                 MOVE "NORMAL" TO LAB-GLUCOSE-STATUS
012100         IF PAT-LAB-GLUCOSE < 50 OR PAT-LAB-GLUCOSE > 400
012200             MOVE "Y" TO LAB-CRITICAL-SW.
012300 200-EXIT.
012400     EXIT.
012500
012600 300-EVAL-HGB.
012700     IF PAT-LAB-HGB > 0
012800         IF PAT-LAB-HGB < 12.0
012900             MOVE "LOW" TO LAB-HGB-STATUS
013000             ADD +1 TO WS-ABNORMAL-COUNT
013100         ELSE
013200             IF PAT-LAB-HGB > 16.0
013300                 MOVE "HIGH" TO LAB-HGB-STATUS
013400                 ADD +1 TO WS-ABNORMAL-COUNT
013500             ELSE
013600                 MOVE "NORMAL" TO LAB-HGB-STATUS
013700         IF PAT-LAB-HGB < 7.0
013800             MOVE "Y" TO LAB-CRITICAL-SW.
013900 300-EXIT.
014000     EXIT.
014100
014200 400-EVAL-WBC.
014300     IF PAT-LAB-WBC > 0
014400         IF PAT-LAB-WBC < 4.0
014500             MOVE "LOW" TO LAB-WBC-STATUS
014600             ADD +1 TO WS-ABNORMAL-COUNT
014700         ELSE
014800             IF PAT-LAB-WBC > 11.0
014900                 MOVE "HIGH" TO LAB-WBC-STATUS
015000                 ADD +1 TO WS-ABNORMAL-COUNT
015100             ELSE
015200                 MOVE "NORMAL" TO LAB-WBC-STATUS
015300         IF PAT-LAB-WBC < 1.0 OR PAT-LAB-WBC > 30.0
015400             MOVE "Y" TO LAB-CRITICAL-SW.
015500 400-EXIT.
015600     EXIT.
015700
015800 500-EVAL-CREATININE.
015900     IF PAT-LAB-CREAT > 0
016000         IF PAT-LAB-CREAT > 1.2
016100             MOVE "HIGH" TO LAB-CREAT-STATUS
016200             ADD +1 TO WS-ABNORMAL-COUNT
016300         ELSE
016400             MOVE "NORMAL" TO LAB-CREAT-STATUS
016500         IF PAT-LAB-CREAT > 3.0
016600             MOVE "Y" TO LAB-CRITICAL-SW.
016700 500-EXIT.
016800     EXIT.
016900
017000 600-EVAL-CHOLESTEROL.
017100     IF PAT-LAB-CHOL > 0
017200         IF PAT-LAB-CHOL > 240
017300             MOVE "HIGH" TO LAB-CHOL-STATUS
017400             ADD +1 TO WS-ABNORMAL-COUNT
017500         ELSE
017600             IF PAT-LAB-CHOL > 200
017700                 MOVE "BORDERLINE HIGH" TO LAB-CHOL-STATUS
017800                 ADD +1 TO WS-ABNORMAL-COUNT
017900             ELSE
018000                 MOVE "NORMAL" TO LAB-CHOL-STATUS.
018100 600-EXIT.
018200     EXIT.
018300
018400 700-BUILD-RECOMMENDATION.
018500*** ONE CLAUSE PER ABNORMAL ANALYTE, STRUNG TOGETHER WITH A
018600*** POINTER SO A PATIENT WITH ONE ABNORMAL RESULT DOES NOT
018700*** CARRY BLANK SLOTS FOR THE OTHER FOUR - REQUEST 6118
018800     MOVE 1 TO WS-RECOMM-PTR.
018900     IF LAB-GLUCOSE-STATUS NOT = SPACES AND
019000        LAB-GLUCOSE-STATUS NOT = "NORMAL"
019100         STRING "DIABETES SCREENING, DIETARY COUNSELING; "
019200             DELIMITED BY SIZE
019300             INTO LAB-RECOMMENDATION
019400             WITH POINTER WS-RECOMM-PTR.
019500     IF LAB-CHOL-STATUS NOT = SPACES AND
019600        LAB-CHOL-STATUS NOT = "NORMAL"
019700         STRING "LIPID MANAGEMENT, CONSIDER STATIN; "
019800             DELIMITED BY SIZE
019900             INTO LAB-RECOMMENDATION
020000             WITH POINTER WS-RECOMM-PTR.
020100     IF LAB-CREAT-STATUS NOT = SPACES AND
020200        LAB-CREAT-STATUS NOT = "NORMAL"
020300         STRING "NEPHROLOGY CONSULTATION, MONITOR KIDNEY FUNCTION; "
020400             DELIMITED BY SIZE
020500             INTO LAB-RECOMMENDATION
020600             WITH POINTER WS-RECOMM-PTR.
020700     IF LAB-HGB-STATUS NOT = SPACES AND
020800        LAB-HGB-STATUS NOT = "NORMAL"
020900         STRING "IRON STUDIES, HEMATOLOGY CONSULTATION; "
021000             DELIMITED BY SIZE
021100             INTO LAB-RECOMMENDATION
021200             WITH POINTER WS-RECOMM-PTR.
021300     IF LAB-WBC-STATUS NOT = SPACES AND
021400        LAB-WBC-STATUS NOT = "NORMAL"
021500         STRING "CBC WITH DIFFERENTIAL, INFECTIOUS WORKUP; "
021600             DELIMITED BY SIZE
021700             INTO LAB-RECOMMENDATION
021800             WITH POINTER WS-RECOMM-PTR.
021900     IF WS-ABNORMAL-COUNT > 0
022000         STRING "CLINICAL CORRELATION, FOLLOW-UP LABS IN 2-4 WEEKS"
022100             DELIMITED BY SIZE
022200             INTO LAB-RECOMMENDATION
022300             WITH POINTER WS-RECOMM-PTR
022400     ELSE
022500         STRING "ROUTINE MAINTENANCE - REPEAT AS INDICATED"
022600             DELIMITED BY SIZE
022700             INTO LAB-RECOMMENDATION
022800             WITH POINTER WS-RECOMM-PTR.
022900 700-EXIT.
023000     EXIT.
023100
023200 800-SET-OVERALL-STATUS.
023300     IF LAB-CRITICAL-PRESENT
023400         MOVE "CRITICAL" TO LAB-OVERALL-STATUS
023500     ELSE
023600         IF WS-ABNORMAL-COUNT > 0
023700             MOVE "ABNORMAL" TO LAB-OVERALL-STATUS
023800         ELSE
023900             MOVE "NORMAL" TO LAB-OVERALL-STATUS.
024000
024100     IF WS-ABNORMAL-COUNT > 0
024200         MOVE "MODERATE" TO LAB-RISK-LEVEL
024300     ELSE
024400         MOVE "LOW" TO LAB-RISK-LEVEL.
024500 800-EXIT.
024600     EXIT.
024700
024800 900-MAINLINE.
024900     PERFORM 100-INTERPRET-LABS THRU 100-EXIT.
025000     GOBACK.
