000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSKASM.
000400 AUTHOR. R HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/12/91.
000700 DATE-COMPILED. 08/12/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    CALLED FROM CDSMAIN LAST OF THE SEVEN REASONING UNITS.
001300*    COMPUTES THE OVERALL ADDITIVE RISK SCORE AND LEVEL, THE
001400*    RECOMMENDED ACTION, ANY RED FLAGS, ADDITIONAL TESTING AND
001500*    SPECIALIST REFERRAL, AND THE DATA-COMPLETENESS PERCENTAGE
001600*    USED TO CLOSE OUT THE ASSESSMENT RECORD.
001700*
001800*    THE SCORE-BUCKET LOGIC BELOW FOLLOWS THE SAME NESTED-IF
001900*    SHAPE THE OLD PERCENT-OF-COVERAGE LOOKUP USED WHEN THAT
002000*    WORK WAS STILL DONE ON THE MAINFRAME SIDE.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    08/12/91  JS   ORIGINAL PROGRAM - AGE AND SYMPTOM SCORING
002500*    01/08/92  JS   ADDED HISTORY-FLAG SCORING
002600*    03/02/92  RH   ADDED RED-FLAG AND ADDITIONAL-TESTING LOGIC
002700*    09/02/93  RH   ADDED SPECIALIST REFERRAL AND DATA
002800*                   COMPLETENESS PERCENTAGE
002900*    11/14/98  TGD  Y2K REVIEW - NO DATE MATH IN THIS PROGRAM,
003000*                   NO CHANGE REQUIRED
003100*    04/03/01  MM   REQUEST 4471 - AGE OVER 80 NOW ADDS A
003200*                   SEPARATE POINT ON TOP OF THE AGE-65 POINTS
003300*    03/14/16  RH   REQUEST 6741 - REMOVED UNUSED PRINTER MNEMONIC,
003400*                   PROGRAM CALLS NO WRITE, C01 NOT NEEDED HERE
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  WS-MISC-COUNTERS.
004900     05  WS-RAW-SCORE                PIC 9(03) COMP.
005000     05  WS-COMPLETE-ITEM-COUNT      PIC 9(02) COMP.
005100
005200 LINKAGE SECTION.
005300 COPY PATREC.
005400
005500 01  VITAL-SIGN-CLASS-RESULT.
005600     05  VTL-HR-CLASS                PIC X(12).
005700     05  VTL-BP-CLASS                PIC X(20).
005800     05  VTL-TEMP-CLASS              PIC X(12).
005900     05  VTL-SPO2-CLASS              PIC X(06).
006000     05  VTL-EXAM-RISK-FACTORS       PIC 9(01).
006100
006200 01  LAB-INTERPRETATION-RESULT.
006300     05  LAB-GLUCOSE-STATUS          PIC X(15).
006400     05  LAB-HGB-STATUS              PIC X(15).
006500     05  LAB-WBC-STATUS              PIC X(15).
006600     05  LAB-CREAT-STATUS            PIC X(15).
006700     05  LAB-CHOL-STATUS             PIC X(15).
006800     05  LAB-CRITICAL-SW             PIC X(01).
006900     05  LAB-OVERALL-STATUS          PIC X(08).
007000     05  LAB-RISK-LEVEL              PIC X(08).
007100     05  LAB-RECOMMENDATION          PIC X(280).
007200
007300 01  RISK-ASSESSMENT-RESULT.
007400     05  RSK-SCORE                   PIC 9(03).
007500     05  RSK-LEVEL                   PIC X(08).
007600         88  RSK-LEVEL-HIGH              VALUE "HIGH".
007700         88  RSK-LEVEL-MODERATE          VALUE "MODERATE".
007800         88  RSK-LEVEL-LOW               VALUE "LOW".
007900     05  RSK-ACTION                  PIC X(30).
008000     05  RSK-SEPSIS-FLAG-SW          PIC X(01).
008100         88  RSK-SEPSIS-FLAG-SET         VALUE "Y".
008200     05  RSK-TESTING-TEXT            PIC X(61).
008300     05  RSK-REFERRAL-TEXT           PIC X(20).
008400     05  RSK-COMPLETENESS-PCT        PIC 9(03).
008500
008600* ALTERNATE ALPHA VIEW OF THE RESULT AREA, USED TO CLEAR THE
008700* WHOLE BLOCK WITH ONE MOVE IN 000-HOUSEKEEPING
008800 01  RSK-RESULT-ALT REDEFINES RISK-ASSESSMENT-RESULT.
008900     05  FILLER                      PIC X(126).
009000
009100* ALTERNATE VIEW OF THE 10 DATA-COMPLETENESS SOURCE FIELDS,
009200* ALLOWING 700-CHECK-COMPLETENESS TO STEP THROUGH THEM WITH A
009300* SINGLE SUBSCRIPTED PARAGRAPH INSTEAD OF 10 SEPARATE IFS
009400 01  WS-COMPLETENESS-SOURCE-SW.
009500     05  WS-COMPLETE-SW OCCURS 10 TIMES
009600                        INDEXED BY WS-COMPLETE-NDX
009700                        PIC X(01).
009800
009900 01  WS-TESTING-WORK-FIELDS.
010000     05  WS-TESTING-CARDIAC-TXT          PIC X(16).
010100     05  WS-TESTING-NEURO-TXT            PIC X(14).
010200     05  WS-TESTING-AGE-TXT              PIC X(31).
010300
010400 PROCEDURE DIVISION USING PATIENT-INTAKE-REC,
010500                           VITAL-SIGN-CLASS-RESULT,
010600                           LAB-INTERPRETATION-RESULT,
010700                           RISK-ASSESSMENT-RESULT.
010800
010900 000-HOUSEKEEPING.
011000     MOVE SPACES TO RSK-RESULT-ALT.
011100     MOVE ZERO TO WS-RAW-SCORE.
011200     MOVE ZERO TO WS-COMPLETE-ITEM-COUNT.
011300     MOVE SPACES TO WS-COMPLETENESS-SOURCE-SW.
011400 000-EXIT.
011500     EXIT.
011600
011700 100-ASSESS-RISK.
011800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011900     PERFORM 200-COMPUTE-ADDITIVE-SCORE THRU 200-EXIT.
012000     PERFORM 300-SET-RISK-LEVEL THRU 300-EXIT.
012100     PERFORM 400-SET-RED-FLAGS THRU 400-EXIT.
012200     PERFORM 500-SET-ADDITIONAL-TESTING THRU 500-EXIT.
012300     PERFORM 600-SET-REFERRAL THRU 600-EXIT.
012400     PERFORM 700-CHECK-COMPLETENESS THRU 700-EXIT.
012500 100-EXIT.
012600     EXIT.
012700
012800 200-COMPUTE-ADDITIVE-SCORE.
012900     IF PAT-AGE > 65
013000         ADD +2 TO WS-RAW-SCORE
013100         IF PAT-AGE > 80
013200             ADD +1 TO WS-RAW-SCORE.
013300     IF SYM-CHEST-PAIN-PRESENT
013400         ADD +3 TO WS-RAW-SCORE.
013500     IF SYM-SOB-PRESENT
013600         ADD +2 TO WS-RAW-SCORE.
013700     IF HIST-DIABETES-PRESENT
013800         ADD +1 TO WS-RAW-SCORE.
013900     IF HIST-HTN-PRESENT
014000         ADD +1 TO WS-RAW-SCORE.
014100     IF HIST-CARDIAC-PRESENT
014200         ADD +2 TO WS-RAW-SCORE.
014300     MOVE WS-RAW-SCORE TO RSK-SCORE.
014400 200-EXIT.
014500     EXIT.
014600
014700 300-SET-RISK-LEVEL.
014800     IF WS-RAW-SCORE >= 6
014900         MOVE "HIGH" TO RSK-LEVEL
015000         MOVE "IMMEDIATE PHYSICIAN EVALUATION" TO RSK-ACTION
015100     ELSE
015200         IF WS-RAW-SCORE >= 3
015300             MOVE "MODERATE" TO RSK-LEVEL
015400             MOVE "EVALUATION WITHIN 24 HOURS" TO RSK-ACTION
015500         ELSE
015600             MOVE "LOW" TO RSK-LEVEL
015700             MOVE "ROUTINE FOLLOW-UP" TO RSK-ACTION.
015800 300-EXIT.
015900     EXIT.
016000
016100 400-SET-RED-FLAGS.
016200     IF PAT-TEMP > 103.0
016300         MOVE "Y" TO RSK-SEPSIS-FLAG-SW.
016400 400-EXIT.
016500     EXIT.
016600
016700 500-SET-ADDITIONAL-TESTING.
016800     MOVE SPACES TO WS-TESTING-WORK-FIELDS.
016900     IF SYM-CHEST-PAIN-PRESENT
017000         MOVE "ECG,CHEST X-RAY " TO WS-TESTING-CARDIAC-TXT.
017100     IF SYM-HEADACHE-PRESENT
017200         MOVE "NEURO IMAGING " TO WS-TESTING-NEURO-TXT.
017300     IF PAT-AGE > 50
017400         MOVE "CANCER SCREENING,CV RISK ASSMT "
017500             TO WS-TESTING-AGE-TXT.
017600     STRING WS-TESTING-CARDIAC-TXT DELIMITED BY SIZE
017700            WS-TESTING-NEURO-TXT   DELIMITED BY SIZE
017800            WS-TESTING-AGE-TXT     DELIMITED BY SIZE
017900            INTO RSK-TESTING-TEXT.
018000 500-EXIT.
018100     EXIT.
018200
018300 600-SET-REFERRAL.
018400     IF SYM-CHEST-PAIN-PRESENT
018500         MOVE "CARDIOLOGY" TO RSK-REFERRAL-TEXT
018600     ELSE
018700         MOVE SPACES TO RSK-REFERRAL-TEXT.
018800 600-EXIT.
018900     EXIT.
019000
019100* TEN DATA-COMPLETENESS ITEMS - NAME, AGE, GENDER, ANY
019200* SYMPTOM, ANY HISTORY FLAG, ANY ALLERGY, ANY CURRENT MED,
019300* HEART RATE, SYSTOLIC BP, TEMPERATURE
019400 700-CHECK-COMPLETENESS.
019500     IF PAT-NAME NOT = SPACES
019600         MOVE "Y" TO WS-COMPLETE-SW(1).
019700     IF PAT-AGE > 0
019800         MOVE "Y" TO WS-COMPLETE-SW(2).
019900     IF PAT-VALID-GENDER
020000         MOVE "Y" TO WS-COMPLETE-SW(3).
020100     IF SYM-CHEST-PAIN-PRESENT OR SYM-SOB-PRESENT   OR
020200        SYM-FEVER-PRESENT      OR SYM-COUGH-PRESENT OR
020300        SYM-HEADACHE-PRESENT   OR SYM-NAUSEA-PRESENT OR
020400        SYM-FATIGUE-PRESENT    OR SYM-HEARTBURN-PRESENT OR
020500        SYM-POLYURIA-PRESENT   OR SYM-POLYDIPSIA-PRESENT OR
020600        SYM-LIGHT-SENS-PRESENT
020700         MOVE "Y" TO WS-COMPLETE-SW(4).
020800     IF HIST-DIABETES-PRESENT OR HIST-HTN-PRESENT OR
020900        HIST-CARDIAC-PRESENT
021000         MOVE "Y" TO WS-COMPLETE-SW(5).
021100     IF PAT-ALLERGY-1 NOT = SPACES OR PAT-ALLERGY-2 NOT = SPACES
021200         MOVE "Y" TO WS-COMPLETE-SW(6).
021300     IF PAT-CURMED-1 NOT = SPACES OR PAT-CURMED-2 NOT = SPACES
021400         MOVE "Y" TO WS-COMPLETE-SW(7).
021500     IF PAT-HEART-RATE > 0
021600         MOVE "Y" TO WS-COMPLETE-SW(8).
021700     IF PAT-BP-SYS > 0
021800         MOVE "Y" TO WS-COMPLETE-SW(9).
021900     IF PAT-TEMP > 0
022000         MOVE "Y" TO WS-COMPLETE-SW(10).
022100
022200     PERFORM 710-COUNT-ONE-ITEM THRU 710-EXIT
022300             VARYING WS-COMPLETE-NDX FROM 1 BY 1
022400             UNTIL WS-COMPLETE-NDX > 10.
022500
022600     COMPUTE RSK-COMPLETENESS-PCT =
022700             WS-COMPLETE-ITEM-COUNT * 10.
022800 700-EXIT.
022900     EXIT.
023000
023100 710-COUNT-ONE-ITEM.
023200     IF WS-COMPLETE-SW(WS-COMPLETE-NDX) = "Y"
023300         ADD +1 TO WS-COMPLETE-ITEM-COUNT.
023400 710-EXIT.
023500     EXIT.
023600
023700 900-MAINLINE.
023800     PERFORM 100-ASSESS-RISK THRU 100-EXIT.
023900     GOBACK.
