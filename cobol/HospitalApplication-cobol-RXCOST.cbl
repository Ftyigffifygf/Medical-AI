000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RXCOST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    CALLED FROM RXDRAFT ONCE THE MEDICATION HAS BEEN LOOKED UP
001300*    IN THE MEDICATION REFERENCE TABLE.  RETURNS THE ESTIMATED
001400*    PRESCRIPTION COST FOR ONE LINE ITEM.
001500*
001600*    SMALL CALLED SUBPROGRAM, SAME CALLING CONVENTION AND
001700*    COMP-3 WORK-FIELD STYLE AS THE OTHER ONE-FUNCTION UTILITY
001800*    SUBPROGRAMS IN THIS SYSTEM.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    01/01/08  JS   ORIGINAL PROGRAM - PHARMACY LINE ITEM
002300*                   COSTING PER REQUEST 3102
002400*    11/02/10  RH   ADDED CONTROLLED-SUBSTANCE SURCHARGE
002500*    06/18/12  MM   ADDED GENERIC-NOT-PERMITTED MULTIPLIER
002600*    09/09/14  KP   REQUEST 5820 - ROUNDED FINAL RESULT TO
002700*                   TWO DECIMALS PER PHARMACY AUDIT FINDING
002800*    03/14/16  RH   REQUEST 6741 - REMOVED UNUSED PRINTER MNEMONIC,
002900*                   PROGRAM CALLS NO WRITE, C01 NOT NEEDED HERE
003000*    07/11/17  KP   REQUEST 6902 - REMOVED RXC-SWITCH-PAIR, THIS
003100*                   PROGRAM HAS NO 000-HOUSEKEEPING AND THE TWO
003200*                   SWITCHES ARE CALLER-SUPPLIED INPUT - NOT OURS
003300*                   TO BLANK
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  WS-BASE-COST                PIC S9(7)V99 COMP-3
004700                                              VALUE 25.00.
004800     05  WS-CONTROLLED-SURCHARGE     PIC S9(7)V99 COMP-3
004900                                              VALUE 15.00.
005000     05  WS-GENERIC-MULTIPLIER       PIC S9(3)V99 COMP-3
005100                                              VALUE 2.50.
005200     05  WS-TEMP-COST                PIC S9(7)V99 COMP-3.
005300
005400 LINKAGE SECTION.
005500 01  RXCOST-CALC-REC.
005600     05  RXC-CONTROLLED-SW           PIC X(01).
005700         88  RXC-IS-CONTROLLED           VALUE "Y".
005800     05  RXC-GENERIC-PERMITTED-SW    PIC X(01).
005900         88  RXC-GENERIC-IS-PERMITTED    VALUE "Y".
006000     05  RXC-ESTIMATED-COST          PIC 9(04)V99.
006100
006200 01  RETURN-CD                       PIC 9(04) COMP.
006300
006400 PROCEDURE DIVISION USING RXCOST-CALC-REC, RETURN-CD.
006500
006600 100-CALC-RX-COST.
006700     MOVE WS-BASE-COST TO WS-TEMP-COST.
006800
006900     IF RXC-IS-CONTROLLED
007000         ADD WS-CONTROLLED-SURCHARGE TO WS-TEMP-COST.
007100
007200     IF NOT RXC-GENERIC-IS-PERMITTED
007300         COMPUTE WS-TEMP-COST ROUNDED =
007400             WS-TEMP-COST * WS-GENERIC-MULTIPLIER.
007500
007600     COMPUTE RXC-ESTIMATED-COST ROUNDED = WS-TEMP-COST.
007700
007800     MOVE ZERO TO RETURN-CD.
007900     GOBACK.
