000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RXDRAFT.
000400 AUTHOR. R HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/01/91.
000700 DATE-COMPILED. 07/01/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    CALLED FROM CDSMAIN AFTER TRMTPLN.  LOOKS THE SELECTED
001300*    MEDICATION UP IN THE PHARMACY REFERENCE TABLE, VALIDATES
001400*    THE PRESCRIPTION AGAINST THE SHOP'S SAFETY RULES, CALLS
001500*    RXCOST FOR THE ESTIMATED COST, AND RETURNS THE DRAFTED
001600*    PRESCRIPTION LINE.
001700*
001800*    THE MEDICATION TABLE IS LOADED BY VALUE CLAUSE AND
001900*    SEARCHED THE SAME WAY THE LAB-CHARGE TABLE IS SEARCHED IN
002000*    THE TREATMENT-SEARCH JOB.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    07/01/91  JS   ORIGINAL PROGRAM - FOUR MEDICATIONS
002500*    01/08/92  JS   ADDED AMOXICILLIN AND ATORVASTATIN
002600*    03/02/92  RH   ADDED OMEPRAZOLE AND THE CII CONTROLLED ITEM
002700*    09/02/93  RH   ADDED PEDIATRIC-SAFE AND ELDERLY HIGH-RISK
002800*                   VALIDATION LISTS
002900*    11/14/98  TGD  Y2K REVIEW - NO DATE MATH IN THIS PROGRAM,
003000*                   NO CHANGE REQUIRED
003100*    04/03/01  MM   REQUEST 4471 - CALLS RXCOST INSTEAD OF
003200*                   IN-LINE COST COMPUTE (SEE RXCOST PROGRAM)
003300*    03/14/16  RH   REQUEST 6741 - REMOVED UNUSED PRINTER MNEMONIC,
003400*                   PROGRAM CALLS NO WRITE, C01 NOT NEEDED HERE
003500*    07/11/17  KP   REQUEST 6902 - WIDENED THIS COPY OF TRM-ALERT-
003600*                   TEXT TO X(160) TO MATCH TRMTPLN, WHICH NOW
003700*                   ACCUMULATES MORE THAN ONE SAFETY ALERT
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  WS-MISC-COUNTERS.
005200     05  WS-ALLERGY-SUB              PIC 9(01) COMP.
005300     05  WS-ERROR-COUNT              PIC 9(02) COMP.
005400
005500* MEDICATION REFERENCE TABLE - NAME, STRENGTH MG, DOSAGE FORM,
005600* RXNORM CODE, CONTROLLED-SUBSTANCE SWITCH
005700 01  WS-MEDICATION-TABLE.
005800     05  FILLER PIC X(38) VALUE
005900         "LISINOPRIL          010TABLET  314077N".
006000     05  FILLER PIC X(38) VALUE
006100         "METFORMIN           500TABLET  006809N".
006200     05  FILLER PIC X(38) VALUE
006300         "ACETAMINOPHEN       325TABLET  000161N".
006400     05  FILLER PIC X(38) VALUE
006500         "IBUPROFEN           200TABLET  005640N".
006600     05  FILLER PIC X(38) VALUE
006700         "AMOXICILLIN         500CAPSULE 000723N".
006800     05  FILLER PIC X(38) VALUE
006900         "ATORVASTATIN        020TABLET  083367N".
007000     05  FILLER PIC X(38) VALUE
007100         "OMEPRAZOLE          020CAPSULE 007646N".
007200     05  FILLER PIC X(38) VALUE
007300         "HYDROCODONE-APAP    005TABLET  857005Y".
007400 01  WS-MEDICATION-TABLE-R REDEFINES WS-MEDICATION-TABLE.
007500     05  WS-MED-ENTRY OCCURS 8 TIMES
007600                      INDEXED BY WS-MED-NDX.
007700         10  WS-MED-NAME              PIC X(20).
007800         10  WS-MED-STRENGTH-MG       PIC 9(03).
007900         10  WS-MED-FORM              PIC X(08).
008000         10  WS-MED-RXNORM-CODE       PIC X(06).
008100         10  WS-MED-CONTROLLED-SW     PIC X(01).
008200             88  WS-MED-IS-CONTROLLED     VALUE "Y".
008300
008400* PEDIATRIC-SAFE MEDICATION LIST - USED WHEN AGE UNDER 18
008500 01  WS-PEDIATRIC-SAFE-LIST.
008600     05  FILLER PIC X(12) VALUE "ACETAMINOPH".
008700     05  FILLER PIC X(12) VALUE "IBUPROFEN".
008800     05  FILLER PIC X(12) VALUE "AMOXICILLIN".
008900     05  FILLER PIC X(12) VALUE "AZITHROMYCI".
009000     05  FILLER PIC X(12) VALUE "ALBUTEROL".
009100 01  WS-PEDIATRIC-LIST-R REDEFINES WS-PEDIATRIC-SAFE-LIST.
009200     05  WS-PEDI-SAFE-ENTRY OCCURS 5 TIMES
009300                            INDEXED BY WS-PEDI-NDX
009400                            PIC X(12).
009500
009600* ELDERLY HIGH-RISK MEDICATION LIST - USED WHEN AGE OVER 65
009700 01  WS-ELDERLY-RISK-LIST.
009800     05  FILLER PIC X(12) VALUE "DIPHENHYDRA".
009900     05  FILLER PIC X(12) VALUE "DIAZEPAM".
010000     05  FILLER PIC X(12) VALUE "AMITRIPTYLI".
010100     05  FILLER PIC X(12) VALUE "MEPERIDINE".
010200     05  FILLER PIC X(12) VALUE "PROPOXYPHEN".
010300 01  WS-ELDERLY-LIST-R REDEFINES WS-ELDERLY-RISK-LIST.
010400     05  WS-ELDER-RISK-ENTRY OCCURS 5 TIMES
010500                             INDEXED BY WS-ELDER-NDX
010600                             PIC X(12).
010700
010800 01  RXCOST-CALC-REC.
010900     05  RXC-CONTROLLED-SW           PIC X(01).
011000     05  RXC-GENERIC-PERMITTED-SW    PIC X(01).
011100     05  RXC-ESTIMATED-COST          PIC 9(04)V99.
011200
011300 01  RXCOST-RETURN-CD                PIC 9(04) COMP.
011400
011500 LINKAGE SECTION.
011600 COPY PATREC.
011700
011800 01  TREATMENT-PLAN-RESULT.
011900     05  TRM-MEDICATION              PIC X(20).
012000     05  TRM-BASE-DOSE-MG            PIC 9(04).
012100     05  TRM-ADJUSTED-DOSE-MG        PIC 9(04).
012200     05  TRM-FREQUENCY               PIC X(20).
012300     05  TRM-PEDIATRIC-SW            PIC X(01).
012400     05  TRM-FOLLOWUP-TIMELINE       PIC X(20).
012500     05  TRM-FOLLOWUP-URGENCY        PIC X(10).
012600     05  TRM-ALERT-COUNT             PIC 9(02).
012700     05  TRM-ALERT-TEXT              PIC X(160).
012800
012900 01  PRESCRIPTION-RESULT.
013000     05  RX-MEDICATION               PIC X(20).
013100     05  RX-RXNORM-CODE              PIC X(06).
013200     05  RX-DOSAGE-FORM              PIC X(08).
013300     05  RX-QUANTITY                 PIC 9(03).
013400     05  RX-REFILLS                  PIC 9(01).
013500     05  RX-GENERIC-PERMITTED-SW     PIC X(01).
013600         88  RX-GENERIC-IS-PERMITTED     VALUE "Y".
013700     05  RX-VALID-SW                 PIC X(01).
013800         88  RX-IS-VALID                 VALUE "Y".
013900     05  RX-ERROR-COUNT              PIC 9(02).
014000     05  RX-ESTIMATED-COST           PIC 9(04)V99.
014100
014200* ALTERNATE ALPHA VIEW OF THE RESULT AREA, USED TO CLEAR THE
014300* WHOLE BLOCK WITH ONE MOVE IN 000-HOUSEKEEPING
014400 01  RX-RESULT-ALT REDEFINES PRESCRIPTION-RESULT.
014500     05  FILLER                      PIC X(46).
014600
014700 PROCEDURE DIVISION USING PATIENT-INTAKE-REC,
014800                           TREATMENT-PLAN-RESULT,
014900                           PRESCRIPTION-RESULT.
015000
015100 000-HOUSEKEEPING.
015200     MOVE SPACES TO RX-RESULT-ALT.
015300     MOVE 30 TO RX-QUANTITY.
015400     MOVE 2  TO RX-REFILLS.
015500     MOVE "Y" TO RX-GENERIC-PERMITTED-SW.
015600     MOVE ZERO TO WS-ERROR-COUNT.
015700 000-EXIT.
015800     EXIT.
015900
016000 100-DRAFT-PRESCRIPTION.
016100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 200-LOOKUP-MEDICATION THRU 200-EXIT.
016300     PERFORM 300-VALIDATE-PRESCRIPTION THRU 300-EXIT.
016400     MOVE WS-ERROR-COUNT TO RX-ERROR-COUNT.
016500     IF WS-ERROR-COUNT = 0
016600         MOVE "Y" TO RX-VALID-SW
016700     ELSE
016800         MOVE "N" TO RX-VALID-SW.
016900     PERFORM 400-CALL-RXCOST THRU 400-EXIT.
017000 100-EXIT.
017100     EXIT.
017200
017300 200-LOOKUP-MEDICATION.
017400     MOVE TRM-MEDICATION TO RX-MEDICATION.
017500     SET WS-MED-NDX TO 1
017600     SEARCH WS-MED-ENTRY
017700         AT END
017800             MOVE SPACES TO RX-DOSAGE-FORM
017900             MOVE SPACES TO RX-RXNORM-CODE
018000             MOVE "N" TO RX-GENERIC-PERMITTED-SW
018100         WHEN TRM-MEDICATION (1:8) = WS-MED-NAME(WS-MED-NDX) (1:8)
018200             MOVE WS-MED-FORM(WS-MED-NDX)       TO RX-DOSAGE-FORM
018300             MOVE WS-MED-RXNORM-CODE(WS-MED-NDX) TO RX-RXNORM-CODE
018400             IF WS-MED-IS-CONTROLLED(WS-MED-NDX)
018500                 MOVE "Y" TO RXC-CONTROLLED-SW
018600             ELSE
018700                 MOVE "N" TO RXC-CONTROLLED-SW
018800     END-SEARCH.
018900 200-EXIT.
019000     EXIT.
019100
019200 300-VALIDATE-PRESCRIPTION.
019300     IF RX-MEDICATION = SPACES
019400         ADD +1 TO WS-ERROR-COUNT.
019500     IF RX-DOSAGE-FORM = SPACES
019600         ADD +1 TO WS-ERROR-COUNT.
019700     IF RXC-CONTROLLED-SW = "Y" AND RX-QUANTITY = 0
019800         ADD +1 TO WS-ERROR-COUNT.
019900     IF PAT-AGE < 18
020000         PERFORM 310-CHECK-PEDIATRIC-SAFE THRU 310-EXIT.
020100     IF PAT-AGE > 65
020200         PERFORM 320-CHECK-ELDERLY-RISK THRU 320-EXIT.
020300     PERFORM 330-CHECK-ALLERGY THRU 330-EXIT.
020400 300-EXIT.
020500     EXIT.
020600
020700 310-CHECK-PEDIATRIC-SAFE.
020800     SET WS-PEDI-NDX TO 1
020900     SEARCH WS-PEDI-SAFE-ENTRY
021000         AT END
021100             ADD +1 TO WS-ERROR-COUNT
021200         WHEN RX-MEDICATION (1:8) = WS-PEDI-SAFE-ENTRY(WS-PEDI-NDX)
021300                                        (1:8)
021400             CONTINUE
021500     END-SEARCH.
021600 310-EXIT.
021700     EXIT.
021800
021900 320-CHECK-ELDERLY-RISK.
022000     SET WS-ELDER-NDX TO 1
022100     SEARCH WS-ELDER-RISK-ENTRY
022200         AT END
022300             CONTINUE
022400         WHEN RX-MEDICATION (1:8) =
022500                  WS-ELDER-RISK-ENTRY(WS-ELDER-NDX) (1:8)
022600             ADD +1 TO WS-ERROR-COUNT
022700     END-SEARCH.
022800 320-EXIT.
022900     EXIT.
023000
023100 330-CHECK-ALLERGY.
023200     PERFORM 340-TEST-ONE-ALLERGY THRU 340-EXIT
023300             VARYING WS-ALLERGY-SUB FROM 1 BY 1
023400             UNTIL WS-ALLERGY-SUB > 2.
023500 330-EXIT.
023600     EXIT.
023700
023800 340-TEST-ONE-ALLERGY.
023900     IF PAT-ALLERGY-ENTRY(WS-ALLERGY-SUB) NOT = SPACES
024000         IF RX-MEDICATION (1:8) =
024100              PAT-ALLERGY-ENTRY(WS-ALLERGY-SUB) (1:8)
024200             ADD +1 TO WS-ERROR-COUNT.
024300 340-EXIT.
024400     EXIT.
024500
024600 400-CALL-RXCOST.
024700     MOVE RX-GENERIC-PERMITTED-SW TO RXC-GENERIC-PERMITTED-SW.
024800     CALL "RXCOST" USING RXCOST-CALC-REC, RXCOST-RETURN-CD.
024900     MOVE RXC-ESTIMATED-COST TO RX-ESTIMATED-COST.
025000 400-EXIT.
025100     EXIT.
025200
025300 900-MAINLINE.
025400     PERFORM 100-DRAFT-PRESCRIPTION THRU 100-EXIT.
025500     GOBACK.
