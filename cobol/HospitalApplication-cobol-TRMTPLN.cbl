000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRMTPLN.
000400 AUTHOR. R HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/91.
000700 DATE-COMPILED. 06/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    CALLED FROM CDSMAIN AFTER DXSCORE.  MAPS THE TOP DIAGNOSIS
001300*    TO A TREATMENT GUIDELINE, PERSONALIZES THE DOSE FOR AGE,
001400*    AND BUILDS THE SAFETY-ALERT LIST (ALLERGY MATCH, DRUG-
001500*    INTERACTION TABLE, GERIATRIC HIGH-RISK LIST).
001600*
001700*    THE DRUG-INTERACTION AND GERIATRIC-RISK TABLES ARE LOADED
001800*    BY VALUE CLAUSE AND SEARCHED THE SAME WAY THE LAB-CHARGE
001900*    TABLE IS SEARCHED IN THE TREATMENT-SEARCH JOB.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    06/14/91  JS   ORIGINAL PROGRAM - GUIDELINE LOOKUP ONLY
002400*    01/08/92  JS   ADDED ALLERGY ALERT
002500*    03/02/92  RH   ADDED DRUG-INTERACTION TABLE AND SEARCH
002600*    09/02/93  RH   ADDED GERIATRIC ALERT LIST AND ELDERLY DOSE
002700*                   REDUCTION PER DR. OKONKWO'S PROTOCOL
002800*    11/14/98  TGD  Y2K REVIEW - NO DATE MATH IN THIS PROGRAM,
002900*                   NO CHANGE REQUIRED
003000*    04/03/01  MM   REQUEST 4471 - PEDIATRIC DOSING FLAG ADDED
003100*    06/18/12  MM   REQUEST 6603 - FIXED DIABETES REFERENCE-MOD
003200*                   START POSITION IN 200-LOOKUP-GUIDELINE AND
003300*                   700-SET-FOLLOWUP, WAS TESTING COLUMN 7 OF
003400*                   DXS-TOP-DIAG INSTEAD OF COLUMN 8 - GUIDELINE
003500*                   NEVER MATCHED, CAUGHT ON PHARMACY AUDIT
003600*    03/14/16  RH   REQUEST 6741 - REMOVED UNUSED PRINTER MNEMONIC,
003700*                   PROGRAM CALLS NO WRITE, C01 NOT NEEDED HERE
003800*    07/11/17  KP   REQUEST 6902 - ALLERGY, INTERACTION AND GERI-
003900*                   ATRIC ALERT TEXT NOW BUILT WITH WS-ALERT-PTR
004000*                   SO A PATIENT TRIPPING MORE THAN ONE ALERT DOES
004100*                   NOT HAVE EACH STRING OVERWRITE THE LAST -
004200*                   WIDENED TRM-ALERT-TEXT TO X(160) TO HOLD ALL
004300*                   THREE ALERTS AND RESIZED TRM-RESULT-ALT TO MATCH
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000
005100 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 01  WS-MISC-COUNTERS.
005800     05  WS-ALLERGY-SUB              PIC 9(01) COMP.
005900     05  WS-CURMED-SUB               PIC 9(01) COMP.
006000     05  WS-GERIATRIC-SUB            PIC 9(01) COMP.
006100     05  WS-ALERT-COUNT              PIC 9(02) COMP.
006200     05  WS-ALERT-PTR                PIC 9(03) COMP.
006300
006400* DRUG-INTERACTION TABLE - CHECKED BOTH ORDERINGS AGAINST EACH
006500* CURRENT MEDICATION THE PATIENT IS TAKING
006600 01  WS-INTERACTION-TABLE.
006700     05  FILLER PIC X(34) VALUE
006800         "WARFARIN    ASPIRIN     BLEED-RISK".
006900     05  FILLER PIC X(34) VALUE
007000         "LISINOPRIL  POTASSIUM   HYPERKALEM".
007100     05  FILLER PIC X(34) VALUE
007200         "METFORMIN   CONTRAST    LACTICACID".
007300 01  WS-INTERACTION-TABLE-R REDEFINES WS-INTERACTION-TABLE.
007400     05  WS-INTERACTION-ENTRY OCCURS 3 TIMES
007500                              INDEXED BY WS-INTX-NDX.
007600         10  WS-INTX-DRUG-A       PIC X(12).
007700         10  WS-INTX-DRUG-B       PIC X(12).
007800         10  WS-INTX-RISK-TEXT    PIC X(10).
007900
008000* GERIATRIC HIGH-RISK MEDICATION LIST - AGE OVER 65
008100 01  WS-GERIATRIC-RISK-LIST.
008200     05  FILLER PIC X(12) VALUE "DIPHENHYDRA".
008300     05  FILLER PIC X(12) VALUE "DIAZEPAM".
008400     05  FILLER PIC X(12) VALUE "AMITRIPTYLI".
008500     05  FILLER PIC X(12) VALUE "MEPERIDINE".
008600 01  WS-GERIATRIC-LIST-R REDEFINES WS-GERIATRIC-RISK-LIST.
008700     05  WS-GERIATRIC-ENTRY OCCURS 4 TIMES
008800                            INDEXED BY WS-GER-NDX
008900                            PIC X(12).
009000
009100 01  WS-DOSE-WORK-FIELDS.
009200     05  WS-BASE-DOSE                PIC 9(04) COMP.
009300     05  WS-ADJUSTED-DOSE-CALC       PIC 9(04)V99 COMP-3.
009400
009500 LINKAGE SECTION.
009600 COPY PATREC.
009700
009800 01  DIAGNOSIS-SCORE-RESULT.
009900     05  DXS-TOP-DIAG                PIC X(30).
010000     05  DXS-TOP-ICD                 PIC X(08).
010100     05  DXS-TOP-PROB                PIC 9(01)V9(04).
010200     05  DXS-CANDIDATE-COUNT         PIC 9(01).
010300     05  DXS-URGENCY                 PIC X(08).
010400     05  DXS-CONFIDENCE              PIC 9(01)V9(02).
010500
010600 01  TREATMENT-PLAN-RESULT.
010700     05  TRM-MEDICATION              PIC X(20).
010800     05  TRM-BASE-DOSE-MG            PIC 9(04).
010900     05  TRM-ADJUSTED-DOSE-MG        PIC 9(04).
011000     05  TRM-FREQUENCY               PIC X(20).
011100     05  TRM-PEDIATRIC-SW            PIC X(01).
011200         88  TRM-IS-PEDIATRIC-DOSE       VALUE "Y".
011300     05  TRM-FOLLOWUP-TIMELINE       PIC X(20).
011400     05  TRM-FOLLOWUP-URGENCY        PIC X(10).
011500     05  TRM-ALERT-COUNT             PIC 9(02).
011600     05  TRM-ALERT-TEXT              PIC X(160).
011700
011800* ALTERNATE ALPHA VIEW OF THE RESULT AREA, USED TO CLEAR THE
011900* WHOLE BLOCK WITH ONE MOVE IN 000-HOUSEKEEPING
012000 01  TRM-RESULT-ALT REDEFINES TREATMENT-PLAN-RESULT.
012100     05  FILLER                      PIC X(241).
012200
012300 PROCEDURE DIVISION USING PATIENT-INTAKE-REC,
012400                           DIAGNOSIS-SCORE-RESULT,
012500                           TREATMENT-PLAN-RESULT.
012600
012700 000-HOUSEKEEPING.
012800     MOVE SPACES TO TRM-RESULT-ALT.
012900     MOVE ZERO TO WS-ALERT-COUNT.
013000     MOVE 1 TO WS-ALERT-PTR.
013100     MOVE ZERO TO WS-BASE-DOSE.
013200 000-EXIT.
013300     EXIT.
013400
013500 100-PLAN-TREATMENT.
013600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013700     PERFORM 200-LOOKUP-GUIDELINE THRU 200-EXIT.
013800     PERFORM 300-PERSONALIZE-DOSE THRU 300-EXIT.
013900     PERFORM 400-ALLERGY-ALERT THRU 400-EXIT.
014000     PERFORM 500-INTERACTION-ALERT THRU 500-EXIT.
014100     PERFORM 600-GERIATRIC-ALERT THRU 600-EXIT.
014200     PERFORM 700-SET-FOLLOWUP THRU 700-EXIT.
014300     MOVE WS-ALERT-COUNT TO TRM-ALERT-COUNT.
014400 100-EXIT.
014500     EXIT.
014600
014700 200-LOOKUP-GUIDELINE.
014800     IF DXS-TOP-DIAG = SPACES
014900         MOVE "ACETAMINOPHEN"        TO TRM-MEDICATION
015000         MOVE 650                    TO WS-BASE-DOSE
015100         MOVE "EVERY 6 HOURS PRN"    TO TRM-FREQUENCY
015200     ELSE
015300         IF DXS-TOP-DIAG (1:12) = "HYPERTENSION"
015400             MOVE "LISINOPRIL"       TO TRM-MEDICATION
015500             MOVE 10                 TO WS-BASE-DOSE
015600             MOVE "DAILY"            TO TRM-FREQUENCY
015700         ELSE
015800             IF DXS-TOP-DIAG (1:8) = "DIABETES" OR
015900                DXS-TOP-DIAG (8:8) = "DIABETES"
016000                 MOVE "METFORMIN"     TO TRM-MEDICATION
016100                 MOVE 500             TO WS-BASE-DOSE
016200                 MOVE "TWICE DAILY"   TO TRM-FREQUENCY
016300             ELSE
016400                 MOVE "ACETAMINOPHEN"     TO TRM-MEDICATION
016500                 MOVE 650                 TO WS-BASE-DOSE
016600                 MOVE "EVERY 6 HOURS PRN" TO TRM-FREQUENCY.
016700     MOVE WS-BASE-DOSE TO TRM-BASE-DOSE-MG.
016800 200-EXIT.
016900     EXIT.
017000
017100 300-PERSONALIZE-DOSE.
017200     IF PAT-AGE > 65
017300         COMPUTE WS-ADJUSTED-DOSE-CALC =
017400             WS-BASE-DOSE * 0.75
017500         MOVE WS-ADJUSTED-DOSE-CALC TO TRM-ADJUSTED-DOSE-MG
017600     ELSE
017700         MOVE WS-BASE-DOSE TO TRM-ADJUSTED-DOSE-MG
017800         IF PAT-AGE < 18
017900             MOVE "Y" TO TRM-PEDIATRIC-SW.
018000 300-EXIT.
018100     EXIT.
018200
018300 400-ALLERGY-ALERT.
018400     PERFORM 410-TEST-ONE-ALLERGY THRU 410-EXIT
018500             VARYING WS-ALLERGY-SUB FROM 1 BY 1
018600             UNTIL WS-ALLERGY-SUB > 2.
018700 400-EXIT.
018800     EXIT.
018900
019000 410-TEST-ONE-ALLERGY.
019100     IF PAT-ALLERGY-ENTRY(WS-ALLERGY-SUB) NOT = SPACES
019200         IF TRM-MEDICATION (1:8) =
019300              PAT-ALLERGY-ENTRY(WS-ALLERGY-SUB) (1:8)
019400             PERFORM 420-ADD-ALERT-TEXT THRU 420-EXIT.
019500 410-EXIT.
019600     EXIT.
019700
019800 420-ADD-ALERT-TEXT.
019900     ADD +1 TO WS-ALERT-COUNT.
020000     STRING "ALLERGY ALERT-" DELIMITED BY SIZE
020100            TRM-MEDICATION DELIMITED BY SIZE
020200            "; " DELIMITED BY SIZE
020300            INTO TRM-ALERT-TEXT
020400            WITH POINTER WS-ALERT-PTR.
020500 420-EXIT.
020600     EXIT.
020700
020800 500-INTERACTION-ALERT.
020900     PERFORM 510-TEST-ONE-CURMED THRU 510-EXIT
021000             VARYING WS-CURMED-SUB FROM 1 BY 1
021100             UNTIL WS-CURMED-SUB > 2.
021200 500-EXIT.
021300     EXIT.
021400
021500 510-TEST-ONE-CURMED.
021600     IF PAT-CURMED-ENTRY(WS-CURMED-SUB) NOT = SPACES
021700         SET WS-INTX-NDX TO 1
021800         SEARCH WS-INTERACTION-ENTRY
021900             AT END
022000                 CONTINUE
022100             WHEN (TRM-MEDICATION (1:8) =
022200                       WS-INTX-DRUG-A(WS-INTX-NDX) (1:8) AND
022300                   PAT-CURMED-ENTRY(WS-CURMED-SUB) (1:8) =
022400                       WS-INTX-DRUG-B(WS-INTX-NDX) (1:8))
022500                  OR
022600                  (TRM-MEDICATION (1:8) =
022700                       WS-INTX-DRUG-B(WS-INTX-NDX) (1:8) AND
022800                   PAT-CURMED-ENTRY(WS-CURMED-SUB) (1:8) =
022900                       WS-INTX-DRUG-A(WS-INTX-NDX) (1:8))
023000                 ADD +1 TO WS-ALERT-COUNT
023100                 STRING "INTERACTION-" DELIMITED BY SIZE
023200                        WS-INTX-RISK-TEXT(WS-INTX-NDX)
023300                            DELIMITED BY SIZE
023400                        "; " DELIMITED BY SIZE
023500                        INTO TRM-ALERT-TEXT
023600                        WITH POINTER WS-ALERT-PTR
023700         END-SEARCH.
023800 510-EXIT.
023900     EXIT.
024000
024100 600-GERIATRIC-ALERT.
024200     IF PAT-AGE > 65
024300         SET WS-GER-NDX TO 1
024400         SEARCH WS-GERIATRIC-ENTRY
024500             AT END
024600                 CONTINUE
024700             WHEN TRM-MEDICATION (1:8) =
024800                  WS-GERIATRIC-ENTRY(WS-GER-NDX) (1:8)
024900                 ADD +1 TO WS-ALERT-COUNT
025000                 STRING "GERIATRIC ALERT-" DELIMITED BY SIZE
025100                        TRM-MEDICATION DELIMITED BY SIZE
025200                        "; " DELIMITED BY SIZE
025300                        INTO TRM-ALERT-TEXT
025400                        WITH POINTER WS-ALERT-PTR
025500         END-SEARCH.
025600 600-EXIT.
025700     EXIT.
025800
025900 700-SET-FOLLOWUP.
026000     IF DXS-TOP-DIAG (1:8) = "DIABETES"       OR
026100        DXS-TOP-DIAG (8:8) = "DIABETES"       OR
026200        DXS-TOP-DIAG (1:12) = "HYPERTENSION"
026300         MOVE "1-2 WEEKS"  TO TRM-FOLLOWUP-TIMELINE
026400         MOVE "IMPORTANT"  TO TRM-FOLLOWUP-URGENCY
026500     ELSE
026600         MOVE "2-4 WEEKS"  TO TRM-FOLLOWUP-TIMELINE
026700         MOVE "ROUTINE"    TO TRM-FOLLOWUP-URGENCY.
026800 700-EXIT.
026900     EXIT.
027000
027100 900-MAINLINE.
027200     PERFORM 100-PLAN-TREATMENT THRU 100-EXIT.
027300     GOBACK.
