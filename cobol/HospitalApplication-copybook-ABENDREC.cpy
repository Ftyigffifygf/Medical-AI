000100******************************************************************
000200* ABENDREC   -  DIAGNOSTIC LINE WRITTEN TO SYSOUT BEFORE A       *
000300*               FORCED ABEND (SEE 1000-ABEND-RTN IN EACH JOB)    *
000400*                                                                *
000500* MAINTENANCE                                                    *
000600*   02/08/90  JS  ORIGINAL LAYOUT                                *
000700*   05/17/96  RH  WIDENED ABEND-REASON FROM 40 TO 60 BYTES -     *
000800*                  MESSAGES WERE TRUNCATING ON THE OPS CONSOLE   *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  FILLER                      PIC X(01) VALUE SPACES.
001200     05  PARA-NAME                   PIC X(30) VALUE SPACES.
001300     05  FILLER                      PIC X(01) VALUE SPACES.
001400     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001500     05  FILLER                      PIC X(01) VALUE SPACES.
001600     05  EXPECTED-VAL                PIC X(10) VALUE SPACES.
001700     05  FILLER                      PIC X(01) VALUE SPACES.
001800     05  ACTUAL-VAL                  PIC X(10) VALUE SPACES.
001900     05  FILLER                      PIC X(16) VALUE SPACES.
