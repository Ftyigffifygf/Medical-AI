000100******************************************************************
000200* PATREC     -  DAILY PATIENT INTAKE RECORD                      *
000300*                                                                *
000400* ONE RECORD PER PATIENT AS RECEIVED FROM THE INTAKE/TRIAGE      *
000500* FEED.  FIXED LENGTH 200 BYTES.  USED AS THE FD RECORD FOR      *
000600* PATIENT-FILE IN CDSMAIN AND COPIED INTO THE LINKAGE SECTION    *
000700* OF EVERY CALLED ASSESSMENT SUBPROGRAM (SYMANLZ/VTLCLSS/        *
000800* LABINTP/DXSCORE/TRMTPLN/RXDRAFT/RSKASM) SO THAT ALL SEVEN      *
000900* UNITS SEE THE IDENTICAL FIELD LAYOUT.                          *
001000*                                                                *
001100* MAINTENANCE                                                    *
001200*   03/11/91  JS  ORIGINAL LAYOUT - VITALS AND HISTORY FLAGS     *
001300*   09/02/93  RH  ADDED SECOND ALLERGY AND CURRENT-MED SLOTS     *
001400*   11/14/98  TGD Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,    *
001500*                  NO CHANGE REQUIRED                            *
001600*   06/22/04  MM  ADDED TABLE REDEFINES OF ALLERGY/CURMED        *
001700*                  SLOTS FOR TRMTPLN AND RXDRAFT LOOP LOGIC      *
001800******************************************************************
001900 01  PATIENT-INTAKE-REC.
002000     05  PAT-ID                      PIC X(08).
002100     05  PAT-NAME                    PIC X(20).
002200     05  PAT-AGE                     PIC 9(03).
002300     05  PAT-GENDER                  PIC X(01).
002400         88  PAT-MALE                    VALUE "M".
002500         88  PAT-FEMALE                  VALUE "F".
002600         88  PAT-GENDER-UNKNOWN          VALUE "U".
002700         88  PAT-VALID-GENDER
002800             VALUES ARE "M", "F", "U".
002900     05  PAT-SYMPTOM-FLAGS.
003000         10  PAT-SYM-CHEST-PAIN      PIC X(01).
003100             88  SYM-CHEST-PAIN-PRESENT  VALUE "Y".
003200         10  PAT-SYM-SOB             PIC X(01).
003300             88  SYM-SOB-PRESENT         VALUE "Y".
003400         10  PAT-SYM-FEVER           PIC X(01).
003500             88  SYM-FEVER-PRESENT       VALUE "Y".
003600         10  PAT-SYM-COUGH           PIC X(01).
003700             88  SYM-COUGH-PRESENT       VALUE "Y".
003800         10  PAT-SYM-HEADACHE        PIC X(01).
003900             88  SYM-HEADACHE-PRESENT    VALUE "Y".
004000         10  PAT-SYM-NAUSEA          PIC X(01).
004100             88  SYM-NAUSEA-PRESENT      VALUE "Y".
004200         10  PAT-SYM-FATIGUE         PIC X(01).
004300             88  SYM-FATIGUE-PRESENT     VALUE "Y".
004400         10  PAT-SYM-HEARTBURN       PIC X(01).
004500             88  SYM-HEARTBURN-PRESENT   VALUE "Y".
004600         10  PAT-SYM-POLYURIA        PIC X(01).
004700             88  SYM-POLYURIA-PRESENT    VALUE "Y".
004800         10  PAT-SYM-POLYDIPSIA      PIC X(01).
004900             88  SYM-POLYDIPSIA-PRESENT  VALUE "Y".
005000         10  PAT-SYM-LIGHT-SENS      PIC X(01).
005100             88  SYM-LIGHT-SENS-PRESENT  VALUE "Y".
005200     05  PAT-HISTORY-FLAGS.
005300         10  PAT-HIST-DIABETES       PIC X(01).
005400             88  HIST-DIABETES-PRESENT   VALUE "Y".
005500         10  PAT-HIST-HTN            PIC X(01).
005600             88  HIST-HTN-PRESENT        VALUE "Y".
005700         10  PAT-HIST-CARDIAC        PIC X(01).
005800             88  HIST-CARDIAC-PRESENT    VALUE "Y".
005900     05  PAT-ALLERGIES.
006000         10  PAT-ALLERGY-1           PIC X(12).
006100         10  PAT-ALLERGY-2           PIC X(12).
006200     05  PAT-ALLERGY-TABLE REDEFINES PAT-ALLERGIES.
006300         10  PAT-ALLERGY-ENTRY OCCURS 2 TIMES
006400                               PIC X(12).
006500     05  PAT-CURRENT-MEDS.
006600         10  PAT-CURMED-1            PIC X(12).
006700         10  PAT-CURMED-2            PIC X(12).
006800     05  PAT-CURMED-TABLE REDEFINES PAT-CURRENT-MEDS.
006900         10  PAT-CURMED-ENTRY  OCCURS 2 TIMES
007000                               PIC X(12).
007100     05  PAT-VITAL-SIGNS.
007200         10  PAT-HEART-RATE          PIC 9(03).
007300         10  PAT-BP-SYS              PIC 9(03).
007400         10  PAT-BP-DIA              PIC 9(03).
007500         10  PAT-TEMP                PIC 9(03)V9.
007600         10  PAT-SPO2                PIC 9(03).
007700         10  PAT-RESP-RATE           PIC 9(03).
007800     05  PAT-LAB-VALUES.
007900         10  PAT-LAB-GLUCOSE         PIC 9(04)V9.
008000         10  PAT-LAB-HGB             PIC 9(02)V9.
008100         10  PAT-LAB-WBC             PIC 9(02)V9.
008200         10  PAT-LAB-CREAT           PIC 9(02)V9(02).
008300         10  PAT-LAB-CHOL            PIC 9(03)V9.
008400     05  FILLER                      PIC X(68).
