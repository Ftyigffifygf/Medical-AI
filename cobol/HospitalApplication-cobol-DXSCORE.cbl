000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DXSCORE.
000400 AUTHOR. R HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/06/91.
000700 DATE-COMPILED. 05/06/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    CALLED FROM CDSMAIN AFTER LABINTP.  SCORES THE FIVE
001300*    DIFFERENTIAL-DIAGNOSIS RULES CARRIED BY THIS SHOP (MI,
001400*    PNEUMONIA, DIABETES, GERD, MIGRAINE) AGAINST THE PATIENT'S
001500*    SYMPTOMS, DEMOGRAPHICS AND LABS, NORMALIZES AND RANKS THE
001600*    SURVIVING CANDIDATES AND RETURNS THE TOP CANDIDATE PLUS
001700*    THE OVERALL URGENCY AND CONFIDENCE FIGURES.
001800*
001900*    THE RANKING PASS USES THE SAME PERFORM-VARYING-A-TABLE-
002000*    SUBSCRIPT SHAPE AS THE DAILY EQUIPMENT-CHARGE UPDATE JOB.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    05/06/91  JS   ORIGINAL PROGRAM - MI AND PNEUMONIA ONLY
002500*    12/09/91  JS   ADDED DIABETES AND GERD SCORING RULES
002600*    03/02/92  RH   ADDED MIGRAINE SCORING RULE
002700*    09/02/93  RH   ADDED AGE-OVER-65 DIABETES MULTIPLIER PER
002800*                   DR. OKONKWO'S REVISED TRIAGE PROTOCOL
002900*    11/14/98  TGD  Y2K REVIEW - NO DATE MATH IN THIS PROGRAM,
003000*                   NO CHANGE REQUIRED
003100*    04/03/01  MM   REQUEST 4471 - NORMALIZATION NOW SKIPS DIVIDE
003200*                   WHEN CANDIDATE SUM IS ZERO (WAS 0C7 ABEND)
003300*    08/09/06  KP   REQUEST 5820 - OVERALL CONFIDENCE FORMULA
003400*                   ADDED PER CLINICAL COMMITTEE REQUEST
003500*    03/14/16  RH   REQUEST 6741 - REMOVED UNUSED PRINTER MNEMONIC,
003600*                   PROGRAM CALLS NO WRITE, C01 NOT NEEDED HERE
003700*    07/11/17  KP   REQUEST 6902 - 000-HOUSEKEEPING NOW BLANKS THE
003800*                   WHOLE RESULT BLOCK THROUGH DXS-RESULT-ALT
003900*                   INSTEAD OF SIX SEPARATE MOVES
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  WS-MISC-COUNTERS.
005400     05  WS-CAND-SUB                 PIC 9(01) COMP.
005500     05  WS-RANK-SUB                 PIC 9(01) COMP.
005600     05  WS-COMPARE-SUB              PIC 9(01) COMP.
005700     05  WS-CANDIDATE-COUNT          PIC 9(01) COMP.
005800     05  WS-KEEP-COUNT               PIC 9(01) COMP.
005900
006000 01  WS-SCORE-WORK-FIELDS.
006100     05  WS-SCORE-SUM                PIC S9(01)V9(04) COMP-3.
006200     05  WS-TEMP-SCORE               PIC S9(01)V9(04) COMP-3.
006300     05  WS-CANDIDATE-COUNT-DIV5     PIC 9(01)V9(04) COMP-3.
006400
006500* ONE ENTRY PER SCORED RULE.  RAW-SCORE IS BUILT BY THE 200-
006600* SERIES SCORING PARAGRAPHS, THEN NORMALIZED-PROB IS FILLED
006700* IN BY 500-NORMALIZE-CANDIDATES.
006800 01  WS-CANDIDATE-TABLE.
006900     05  WS-CANDIDATE-ENTRY OCCURS 5 TIMES.
007000         10  WS-CAND-NAME             PIC X(30).
007100         10  WS-CAND-ICD              PIC X(08).
007200         10  WS-CAND-RAW-SCORE        PIC S9(01)V9(04) COMP-3.
007300         10  WS-CAND-NORM-PROB        PIC 9(01)V9(04).
007400         10  WS-CAND-SURVIVES-SW      PIC X(01).
007500             88  WS-CAND-SURVIVES         VALUE "Y".
007600
007700* ALTERNATE VIEW OF ONE TABLE ROW, USED WHEN SWAPPING TWO ROWS
007800* DURING THE 500-SERIES DESCENDING SORT PASS
007900 01  WS-SWAP-ROW.
008000     05  WS-SWAP-NAME                PIC X(30).
008100     05  WS-SWAP-ICD                 PIC X(08).
008200     05  WS-SWAP-RAW-SCORE           PIC S9(01)V9(04) COMP-3.
008300     05  WS-SWAP-NORM-PROB           PIC 9(01)V9(04).
008400     05  WS-SWAP-SURVIVES-SW         PIC X(01).
008500
008600 01  WS-SWAP-ROW-ALT REDEFINES WS-SWAP-ROW.
008700     05  WS-SWAP-ROW-ALPHA           PIC X(44).
008800
008900 LINKAGE SECTION.
009000 COPY PATREC.
009100
009200 01  LAB-INTERPRETATION-RESULT.
009300     05  LAB-GLUCOSE-STATUS          PIC X(15).
009400     05  LAB-HGB-STATUS              PIC X(15).
009500     05  LAB-WBC-STATUS              PIC X(15).
009600     05  LAB-CREAT-STATUS            PIC X(15).
009700     05  LAB-CHOL-STATUS             PIC X(15).
009800     05  LAB-CRITICAL-SW             PIC X(01).
009900     05  LAB-OVERALL-STATUS          PIC X(08).
010000     05  LAB-RISK-LEVEL              PIC X(08).
010100     05  LAB-RECOMMENDATION          PIC X(280).
010200
010300 01  DIAGNOSIS-SCORE-RESULT.
010400     05  DXS-TOP-DIAG                PIC X(30).
010500     05  DXS-TOP-ICD                 PIC X(08).
010600     05  DXS-TOP-PROB                PIC 9(01)V9(04).
010700     05  DXS-CANDIDATE-COUNT         PIC 9(01).
010800     05  DXS-URGENCY                 PIC X(08).
010900         88  DXS-URGENT                  VALUE "URGENT".
011000         88  DXS-MODERATE                VALUE "MODERATE".
011100         88  DXS-ROUTINE                 VALUE "ROUTINE".
011200     05  DXS-CONFIDENCE              PIC 9(01)V9(02).
011300
011400* ALTERNATE ALPHA VIEW OF THE RESULT AREA, USED IN 000-
011500* HOUSEKEEPING TO CLEAR THE WHOLE BLOCK IN A SINGLE MOVE
011600 01  DXS-RESULT-ALT REDEFINES DIAGNOSIS-SCORE-RESULT.
011700     05  FILLER                      PIC X(38).
011800     05  FILLER                      PIC X(01).
011900     05  FILLER                      PIC X(08).
012000     05  FILLER                      PIC X(03).
012100
012200 PROCEDURE DIVISION USING PATIENT-INTAKE-REC,
012300                           LAB-INTERPRETATION-RESULT,
012400                           DIAGNOSIS-SCORE-RESULT.
012500
012600 000-HOUSEKEEPING.
012700     MOVE SPACES TO DXS-RESULT-ALT.
012800     MOVE SPACES TO WS-CANDIDATE-TABLE.
012900     MOVE ZERO TO WS-CANDIDATE-COUNT.
013000     MOVE ZERO TO WS-KEEP-COUNT.
013100     PERFORM 010-INIT-CANDIDATE-TABLE THRU 010-EXIT
013200             VARYING WS-CAND-SUB FROM 1 BY 1
013300             UNTIL WS-CAND-SUB > 5.
013400 000-EXIT.
013500     EXIT.
013600
013700 010-INIT-CANDIDATE-TABLE.
013800     MOVE ZERO TO WS-CAND-RAW-SCORE(WS-CAND-SUB).
013900     MOVE ZERO TO WS-CAND-NORM-PROB(WS-CAND-SUB).
014000     MOVE "N" TO WS-CAND-SURVIVES-SW(WS-CAND-SUB).
014100 010-EXIT.
014200     EXIT.
014300
014400 100-SCORE-DIAGNOSES.
014500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014600     PERFORM 200-SCORE-MI THRU 200-EXIT.
014700     PERFORM 210-SCORE-PNEUMONIA THRU 210-EXIT.
014800     PERFORM 220-SCORE-DIABETES THRU 220-EXIT.
014900     PERFORM 230-SCORE-GERD THRU 230-EXIT.
015000     PERFORM 240-SCORE-MIGRAINE THRU 240-EXIT.
015100     PERFORM 300-ADJUST-DEMOGRAPHICS THRU 300-EXIT.
015200     PERFORM 400-KEEP-SURVIVING-CANDIDATES THRU 400-EXIT.
015300     IF WS-KEEP-COUNT > 0
015400         PERFORM 500-NORMALIZE-CANDIDATES THRU 500-EXIT
015500         PERFORM 550-RANK-CANDIDATES THRU 550-EXIT
015600         PERFORM 600-SET-TOP-CANDIDATE THRU 600-EXIT
015700         PERFORM 700-SET-URGENCY THRU 700-EXIT
015800         PERFORM 800-SET-CONFIDENCE THRU 800-EXIT.
015900 100-EXIT.
016000     EXIT.
016100
016200 200-SCORE-MI.
016300*** RULE 1 - MYOCARDIAL INFARCTION I21.9
016400     MOVE ZERO TO WS-TEMP-SCORE.
016500     IF SYM-CHEST-PAIN-PRESENT
016600         ADD 0.40 TO WS-TEMP-SCORE.
016700     IF SYM-SOB-PRESENT
016800         ADD 0.20 TO WS-TEMP-SCORE.
016900     IF SYM-NAUSEA-PRESENT
017000         ADD 0.10 TO WS-TEMP-SCORE.
017100     IF PAT-AGE > 50
017200         ADD 0.20 TO WS-TEMP-SCORE.
017300     IF PAT-MALE
017400         ADD 0.10 TO WS-TEMP-SCORE.
017500     MOVE "MYOCARDIAL INFARCTION" TO WS-CAND-NAME(1).
017600     MOVE "I21.9"                 TO WS-CAND-ICD(1).
017700     MOVE WS-TEMP-SCORE           TO WS-CAND-RAW-SCORE(1).
017800     IF WS-CAND-RAW-SCORE(1) > 1.00
017900         MOVE 1.00 TO WS-CAND-RAW-SCORE(1).
018000 200-EXIT.
018100     EXIT.
018200
018300 210-SCORE-PNEUMONIA.
018400*** RULE 2 - COMMUNITY-ACQUIRED PNEUMONIA J18.9
018500     MOVE ZERO TO WS-TEMP-SCORE.
018600     IF SYM-COUGH-PRESENT
018700         ADD 0.30 TO WS-TEMP-SCORE.
018800     IF SYM-FEVER-PRESENT
018900         ADD 0.30 TO WS-TEMP-SCORE.
019000     IF SYM-SOB-PRESENT
019100         ADD 0.20 TO WS-TEMP-SCORE.
019200     IF PAT-TEMP > 100.4
019300         ADD 0.20 TO WS-TEMP-SCORE.
019400     MOVE "COMMUNITY-ACQUIRED PNEUMONIA" TO WS-CAND-NAME(2).
019500     MOVE "J18.9"                        TO WS-CAND-ICD(2).
019600     MOVE WS-TEMP-SCORE                  TO WS-CAND-RAW-SCORE(2).
019700     IF WS-CAND-RAW-SCORE(2) > 1.00
019800         MOVE 1.00 TO WS-CAND-RAW-SCORE(2).
019900 210-EXIT.
020000     EXIT.
020100
020200 220-SCORE-DIABETES.
020300*** RULE 3 - TYPE 2 DIABETES MELLITUS E11.9
020400     MOVE ZERO TO WS-TEMP-SCORE.
020500     IF SYM-POLYURIA-PRESENT
020600         ADD 0.20 TO WS-TEMP-SCORE.
020700     IF SYM-POLYDIPSIA-PRESENT
020800         ADD 0.20 TO WS-TEMP-SCORE.
020900     IF SYM-FATIGUE-PRESENT
021000         ADD 0.10 TO WS-TEMP-SCORE.
021100     IF PAT-AGE > 45
021200         ADD 0.20 TO WS-TEMP-SCORE.
021300     IF PAT-LAB-GLUCOSE > 126
021400         ADD 0.40 TO WS-TEMP-SCORE.
021500     MOVE "TYPE 2 DIABETES MELLITUS" TO WS-CAND-NAME(3).
021600     MOVE "E11.9"                    TO WS-CAND-ICD(3).
021700     MOVE WS-TEMP-SCORE              TO WS-CAND-RAW-SCORE(3).
021800*** RAW BONUSES ABOVE SUM TO 1.10 WHEN ALL FIVE FIRE - CAP HERE
021900*** SO THE AGE>65 MULTIPLIER IN 300-ADJUST-DEMOGRAPHICS STARTS
022000*** FROM THE SAME 1.00 CEILING AS EVERY OTHER CANDIDATE
022100     IF WS-CAND-RAW-SCORE(3) > 1.00
022200         MOVE 1.00 TO WS-CAND-RAW-SCORE(3).
022300 220-EXIT.
022400     EXIT.
022500
022600 230-SCORE-GERD.
022700*** RULE 4 - GASTROESOPHAGEAL REFLUX DISEASE K21.9
022800*** REGURGITATION AND DIFFICULTY SWALLOWING ARE NOT CARRIED ON
022900*** THE INTAKE RECORD AND CONTRIBUTE NOTHING TO THIS SCORE
023000     MOVE ZERO TO WS-TEMP-SCORE.
023100     IF SYM-HEARTBURN-PRESENT
023200         ADD 0.40 TO WS-TEMP-SCORE.
023300     IF SYM-CHEST-PAIN-PRESENT
023400         ADD 0.20 TO WS-TEMP-SCORE.
023500     MOVE "GASTROESOPHAGEAL REFLUX DIS" TO WS-CAND-NAME(4).
023600     MOVE "K21.9"                       TO WS-CAND-ICD(4).
023700     MOVE WS-TEMP-SCORE                 TO WS-CAND-RAW-SCORE(4).
023800     IF WS-CAND-RAW-SCORE(4) > 1.00
023900         MOVE 1.00 TO WS-CAND-RAW-SCORE(4).
024000 230-EXIT.
024100     EXIT.
024200
024300 240-SCORE-MIGRAINE.
024400*** RULE 5 - MIGRAINE HEADACHE G43.9
024500     MOVE ZERO TO WS-TEMP-SCORE.
024600     IF SYM-HEADACHE-PRESENT
024700         ADD 0.40 TO WS-TEMP-SCORE.
024800     IF SYM-NAUSEA-PRESENT
024900         ADD 0.20 TO WS-TEMP-SCORE.
025000     IF SYM-LIGHT-SENS-PRESENT
025100         ADD 0.20 TO WS-TEMP-SCORE.
025200     IF PAT-FEMALE
025300         ADD 0.10 TO WS-TEMP-SCORE.
025400     IF PAT-AGE >= 15 AND PAT-AGE <= 55
025500         ADD 0.10 TO WS-TEMP-SCORE.
025600     MOVE "MIGRAINE HEADACHE" TO WS-CAND-NAME(5).
025700     MOVE "G43.9"             TO WS-CAND-ICD(5).
025800     MOVE WS-TEMP-SCORE       TO WS-CAND-RAW-SCORE(5).
025900     IF WS-CAND-RAW-SCORE(5) > 1.00
026000         MOVE 1.00 TO WS-CAND-RAW-SCORE(5).
026100 240-EXIT.
026200     EXIT.
026300
026400 300-ADJUST-DEMOGRAPHICS.
026500*** AGE OVER 65 BOOSTS THE DIABETES CANDIDATE (TABLE ROW 3)
026600     IF PAT-AGE > 65
026700         COMPUTE WS-CAND-RAW-SCORE(3) ROUNDED =
026800             WS-CAND-RAW-SCORE(3) * 1.2.
026900 300-EXIT.
027000     EXIT.
027100
027200 400-KEEP-SURVIVING-CANDIDATES.
027300     PERFORM 410-TEST-ONE-CANDIDATE THRU 410-EXIT
027400             VARYING WS-CAND-SUB FROM 1 BY 1
027500             UNTIL WS-CAND-SUB > 5.
027600 400-EXIT.
027700     EXIT.
027800
027900 410-TEST-ONE-CANDIDATE.
028000     IF WS-CAND-RAW-SCORE(WS-CAND-SUB) > 0.10
028100         MOVE "Y" TO WS-CAND-SURVIVES-SW(WS-CAND-SUB)
028200         ADD +1 TO WS-KEEP-COUNT.
028300 410-EXIT.
028400     EXIT.
028500
028600 500-NORMALIZE-CANDIDATES.
028700     MOVE ZERO TO WS-SCORE-SUM.
028800     PERFORM 510-ADD-TO-SUM THRU 510-EXIT
028900             VARYING WS-CAND-SUB FROM 1 BY 1
029000             UNTIL WS-CAND-SUB > 5.
029100     IF WS-SCORE-SUM > 0
029200         PERFORM 520-DIVIDE-ONE-CANDIDATE THRU 520-EXIT
029300                 VARYING WS-CAND-SUB FROM 1 BY 1
029400                 UNTIL WS-CAND-SUB > 5.
029500 500-EXIT.
029600     EXIT.
029700
029800 510-ADD-TO-SUM.
029900     IF WS-CAND-SURVIVES(WS-CAND-SUB)
030000         ADD WS-CAND-RAW-SCORE(WS-CAND-SUB) TO WS-SCORE-SUM.
030100 510-EXIT.
030200     EXIT.
030300
030400 520-DIVIDE-ONE-CANDIDATE.
030500     IF WS-CAND-SURVIVES(WS-CAND-SUB)
030600         COMPUTE WS-CAND-NORM-PROB(WS-CAND-SUB) ROUNDED =
030700             WS-CAND-RAW-SCORE(WS-CAND-SUB) / WS-SCORE-SUM.
030800 520-EXIT.
030900     EXIT.
031000
031100* DESCENDING BUBBLE PASS OVER THE FIVE-ROW TABLE, SURVIVING
031200* ROWS ONLY.  NON-SURVIVING ROWS SORT TO THE BOTTOM BECAUSE
031300* THEIR NORMALIZED PROBABILITY WAS NEVER SET (STAYS ZERO).
031400 550-RANK-CANDIDATES.
031500     PERFORM 560-RANK-ONE-PASS THRU 560-EXIT
031600             VARYING WS-RANK-SUB FROM 1 BY 1
031700             UNTIL WS-RANK-SUB > 4.
031800 550-EXIT.
031900     EXIT.
032000
032100 560-RANK-ONE-PASS.
032200     PERFORM 570-COMPARE-ADJACENT THRU 570-EXIT
032300             VARYING WS-COMPARE-SUB FROM 1 BY 1
032400             UNTIL WS-COMPARE-SUB > 4.
032500 560-EXIT.
032600     EXIT.
032700
032800 570-COMPARE-ADJACENT.
032900     IF WS-CAND-NORM-PROB(WS-COMPARE-SUB) <
033000        WS-CAND-NORM-PROB(WS-COMPARE-SUB + 1)
033100         MOVE WS-CANDIDATE-ENTRY(WS-COMPARE-SUB) TO WS-SWAP-ROW
033200         MOVE WS-CANDIDATE-ENTRY(WS-COMPARE-SUB + 1)
033300             TO WS-CANDIDATE-ENTRY(WS-COMPARE-SUB)
033400         MOVE WS-SWAP-ROW
033500             TO WS-CANDIDATE-ENTRY(WS-COMPARE-SUB + 1).
033600 570-EXIT.
033700     EXIT.
033800
033900 600-SET-TOP-CANDIDATE.
034000     MOVE WS-CAND-NAME(1)      TO DXS-TOP-DIAG.
034100     MOVE WS-CAND-ICD(1)       TO DXS-TOP-ICD.
034200     MOVE WS-CAND-NORM-PROB(1) TO DXS-TOP-PROB.
034300     IF WS-KEEP-COUNT > 5
034400         MOVE 5 TO DXS-CANDIDATE-COUNT
034500     ELSE
034600         MOVE WS-KEEP-COUNT TO DXS-CANDIDATE-COUNT.
034700 600-EXIT.
034800     EXIT.
034900
035000 700-SET-URGENCY.
035100     MOVE "ROUTINE" TO DXS-URGENCY.
035200     PERFORM 710-TEST-ONE-URGENCY THRU 710-EXIT
035300             VARYING WS-CAND-SUB FROM 1 BY 1
035400             UNTIL WS-CAND-SUB > 5.
035500 700-EXIT.
035600     EXIT.
035700
035800 710-TEST-ONE-URGENCY.
035900     IF WS-CAND-SURVIVES(WS-CAND-SUB)
036000         IF WS-CAND-NAME(WS-CAND-SUB) = "MYOCARDIAL INFARCTION"
036100             MOVE "URGENT" TO DXS-URGENCY
036200         ELSE
036300             IF NOT DXS-URGENT
036400                IF WS-CAND-NAME(WS-CAND-SUB) =
036500                       "COMMUNITY-ACQUIRED PNEUMONIA" OR
036600                   WS-CAND-NAME(WS-CAND-SUB) =
036700                       "TYPE 2 DIABETES MELLITUS"
036800                    MOVE "MODERATE" TO DXS-URGENCY.
036900 710-EXIT.
037000     EXIT.
037100
037200 800-SET-CONFIDENCE.
037300     COMPUTE WS-CANDIDATE-COUNT-DIV5 ROUNDED =
037400             DXS-CANDIDATE-COUNT / 5.
037500     IF WS-CANDIDATE-COUNT-DIV5 > 1
037600         MOVE 1 TO WS-CANDIDATE-COUNT-DIV5.
037700     COMPUTE DXS-CONFIDENCE ROUNDED =
037800             DXS-TOP-PROB + (WS-CANDIDATE-COUNT-DIV5 * 0.10).
037900     IF DXS-CONFIDENCE > 0.95
038000         MOVE 0.95 TO DXS-CONFIDENCE.
038100 800-EXIT.
038200     EXIT.
038300
038400 900-MAINLINE.
038500     PERFORM 100-SCORE-DIAGNOSES THRU 100-EXIT.
038600     GOBACK.
