000100******************************************************************
000200* ASMREC     -  PATIENT CLINICAL ASSESSMENT RECORD               *
000300*                                                                *
000400* ONE RECORD PER PATIENT, WRITTEN BY CDSMAIN TO ASSESSMENT-FILE  *
000500* AFTER ALL SEVEN REASONING UNITS HAVE RUN FOR THE PATIENT.      *
000600* FIXED LENGTH 200 BYTES.                                        *
000700*                                                                *
000800* MAINTENANCE                                                    *
000900*   04/02/94  JS  ORIGINAL LAYOUT                                *
001000*   11/14/98  TGD Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,    *
001100*                  NO CHANGE REQUIRED                            *
001200*   07/19/05  MM  ADDED ALPHA REDEFINE OF THE PROBABILITY/       *
001300*                  CONFIDENCE BLOCK SO CDSMAIN CAN BLANK BOTH    *
001400*                  WITH ONE MOVE WHEN NO CANDIDATE SURVIVES      *
001500******************************************************************
001600 01  PATIENT-ASSESSMENT-REC.
001700     05  ASM-PAT-ID                  PIC X(08).
001800     05  ASM-RISK-LEVEL              PIC X(08).
001900         88  ASM-RISK-HIGH               VALUE "HIGH".
002000         88  ASM-RISK-MODERATE           VALUE "MODERATE".
002100         88  ASM-RISK-LOW                VALUE "LOW".
002200     05  ASM-RISK-SCORE              PIC 9(03).
002300     05  ASM-URGENCY                 PIC X(08).
002400         88  ASM-URGENCY-URGENT          VALUE "URGENT".
002500         88  ASM-URGENCY-MODERATE        VALUE "MODERATE".
002600         88  ASM-URGENCY-ROUTINE         VALUE "ROUTINE".
002700     05  ASM-TOP-DIAG                PIC X(30).
002800     05  ASM-TOP-ICD                 PIC X(08).
002900     05  ASM-PROBABILITY-FIELDS.
003000         10  ASM-TOP-PROB            PIC 9V9(04).
003100         10  ASM-CONFIDENCE          PIC 9V9(02).
003200     05  ASM-PROBABILITY-ALPHA REDEFINES
003300                            ASM-PROBABILITY-FIELDS PIC X(07).
003400     05  ASM-LAB-STATUS              PIC X(08).
003500         88  ASM-LAB-NORMAL              VALUE "NORMAL".
003600         88  ASM-LAB-ABNORMAL            VALUE "ABNORMAL".
003700         88  ASM-LAB-CRITICAL            VALUE "CRITICAL".
003800     05  ASM-MEDICATION              PIC X(20).
003900     05  ASM-DOSE-MG                 PIC 9(04).
004000     05  ASM-ALERT-COUNT             PIC 9(02).
004100     05  ASM-RX-VALID                PIC X(01).
004200         88  ASM-RX-IS-VALID             VALUE "Y".
004300         88  ASM-RX-IS-INVALID           VALUE "N".
004400     05  ASM-RX-COST                 PIC 9(04)V99.
004500     05  ASM-COMPLETENESS            PIC 9(03).
004600     05  FILLER                      PIC X(83).
